000100* VPRD.CPY - LINKAGE RECORD FOR TRFVPRD (ROSSTAT PRODUCTION
000200*            DECLINE AND CAPACITY UTILISATION CALCULATIONS)
000300*=================================================================
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* TTP2002 - RONGRJ - 14/02/1994 - INITIAL VERSION
000700*-----------------------------------------------------------------
000800 01  WK-C-VPRD-RECORD.
000900     05  WK-C-VPRD-INPUT.
001000         10  WK-C-VPRD-TNVED       PIC X(10).
001100     05  WK-C-VPRD-OUTPUT.
001200         10  WK-C-VPRD-OKPD2       PIC X(08).
001300         10  WK-C-VPRD-DECLINE     PIC 9V9(04).
001400         10  WK-C-VPRD-CAPUTIL     PIC 9V9(04).
001500         10  WK-C-VPRD-FOUND       PIC X(01).
001600     05  WK-C-VPRD-ERROR-CD        PIC X(07).
001700     05  WK-C-VPRD-FILE            PIC X(08).
001800     05  WK-C-VPRD-MODE            PIC X(07).
001900     05  WK-C-VPRD-KEY             PIC X(10).
002000     05  WK-C-VPRD-FS              PIC X(02).
