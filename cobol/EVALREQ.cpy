000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* TTP0001 06/03/1991 RONGRJ  INITIAL VERSION
000500* TTP0044 04/09/1998 BEEKSL  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
000600*                            HELD ON THIS RECORD, NO CHANGE
000700* TTP1102 21/11/2004 CHNGKS  TN VED CODE WIDENED 8 TO 10 DIGITS
000800*****************************************************************
000900
001000 05  EVALREQ-RECORD              PIC X(114).
001100 05  EVALREQ-RECORD              PIC X(116).
001200
001300*****************************************************************
001400* I-O FORMAT: EVALREQR
001500* FROM FILE EVALREQ
001600* TTP EVALUATION REQUEST - ONE ROW PER REQUESTED PRODUCT
001700*****************************************************************
001800
001900 05  EVALREQR REDEFINES EVALREQ-RECORD.
002000     10  EVALREQ-REQUEST-ID       PIC X(36).
002100*        UNIQUE REQUEST IDENTIFIER
002200
002300     10  EVALREQ-USER-ID          PIC 9(10).
002400*        REQUESTING USER ID
002500
002600*                                                                 TTP1102
002700     10  EVALREQ-TNVED-CODE       PIC X(10).
002800*        10-DIGIT COMMODITY CODE (TN VED)
002900
003000     10  EVALREQ-PRODUCT-NAME     PIC X(60).
003100*        PRODUCT NAME
