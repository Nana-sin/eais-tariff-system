000100*****************************************************************
000200* OKPD2TB.CPY - STATIC TN VED PREFIX TO OKPD2 MAPPING TABLE
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* TTP0502 11/07/1994 KOHYSL  INITIAL THREE-ROW MAPPING
000700*****************************************************************
000800 01  WK-C-OKPD2-LOAD.
000900     05  FILLER  PIC X(18) VALUE "847130    26.20.11".
001000     05  FILLER  PIC X(18) VALUE "851762    26.30.22".
001100     05  FILLER  PIC X(18) VALUE "8703      29.10.00".
001200
001300 01  WK-C-OKPD2-TABLE REDEFINES WK-C-OKPD2-LOAD.
001400     05  WK-C-OKPD2-ROW OCCURS 3 TIMES
001500                        ASCENDING KEY IS WK-C-OKPD2-PREFIX
001600                        INDEXED BY WK-X-OKPD2-IDX.
001700         10  WK-C-OKPD2-PREFIX     PIC X(10).
001800         10  WK-C-OKPD2-CODE       PIC X(08).
