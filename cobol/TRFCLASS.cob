000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCLASS.
000500 AUTHOR.         RONGRJ.
000600 INSTALLATION.   TTP EVALUATION SUITE.
000700 DATE-WRITTEN.   06 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS PROGRAM DRIVES THE EXPERT CLASSIFICATION     *
001200*              REVIEW WORKFLOW.  IT READS THE CLASSREQ FILE OF   *
001300*              PENDING PRODUCT-CLASSIFICATION REQUESTS, APPLIES  *
001400*              THE EXPERT'S APPROVE/REJECT ACTION CODE, WRITES   *
001500*              THE UPDATED REQUEST TO CLASSOUT AND PRINTS A      *
001600*              NOTIFICATION LINE AND END-OF-RUN CONTROL TOTALS.  *
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                       *
001900*----------------------------------------------------------------*
002000* MOD.#  INIT   DATE        DESCRIPTION                          *
002100* ------ ------ ----------  ------------------------------------ *
002200* TTP0008 RONGRJ 06/03/1991 - INITIAL VERSION                    *
002300* TTP0955 BEEKSL 17/05/2000 - Y2K REVIEW - ADDED ACTION CODE TO  *
002400*                             CLASSREQ/CLASSOUT, RUN DATE NOW    *
002500*                             HELD CCYYMMDD, WAS YYMMDD          *
002600* TTP0961 CHNGKS 03/11/2003 - ANY ACTION CODE OTHER THAN A OR R  *
002700*                             NOW FLAGGED AS AN ERROR RECORD     *
002800*                             INSTEAD OF BEING SILENTLY PASSED   *
002900*                             THROUGH AS PENDING                 *
002910* TTP4505 RONGRJ 12/08/2011 - CLO-REVIEW-DATE NOW STAMPED WITH   *
002920*                             THE RUN DATE ON APPROVED/REJECTED  *
002930*                             REQUESTS, LEFT SPACES ON ERROR     *
003000*----------------------------------------------------------------*
003100        EJECT
003200********************
003300 ENVIRONMENT DIVISION.
003400********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CLASSREQ ASSIGN TO DATABASE-CLASSREQ
004200            ORGANIZATION IS SEQUENTIAL
004300            FILE STATUS  IS WK-C-FILE-STATUS.
004400     SELECT CLASSOUT ASSIGN TO DATABASE-CLASSOUT
004500            ORGANIZATION IS SEQUENTIAL
004600            FILE STATUS  IS WK-C-FILE-STATUS.
004700 EJECT
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CLASSREQ
005100     LABEL RECORDS ARE STANDARD
005200     RECORDING MODE IS F.
005300     COPY CLASSREQ.
005400 FD  CLASSOUT
005500     LABEL RECORDS ARE STANDARD
005600     RECORDING MODE IS F.
005700     COPY CLASSOUT.
005800
005900 WORKING-STORAGE SECTION.
006000************************
006100 01  FILLER               PIC X(24) VALUE
006200        "** PROGRAM TRFCLASS  **".
006300
006400* ------------- COMMON WORKING STORAGE (ASCMWS) --------------*
006500 01  WK-C-COMMON.
006600        COPY ASCMWS.
006700
006800* ---------------- PROGRAM WORKING STORAGE -----------------*
006900 01  WK-C-WORK-AREA.
007000     05  WK-C-ACCEPT-DATE     PIC X(06).
007100     05  WK-C-ACTION-VALID    PIC X(01) VALUE "N".
007200         88  WK-C-ACTION-IS-VALID       VALUE "Y".
007300     05  WK-C-NOTIFY-TEXT     PIC X(60) VALUE SPACES.
007400     05  FILLER               PIC X(15) VALUE SPACES.
007500
007600* ---------- VALID ACTION CODE TABLE (APPROVE/REJECT) --------*
007700  01  WK-C-VALID-ACTION-TABLE.                                    TTP0961
007800      05  FILLER          PIC X(01) VALUE "A".                    TTP0961
007900      05  FILLER          PIC X(01) VALUE "R".                    TTP0961
008000  01  WK-C-VALID-ACTION-ENTRY REDEFINES                           TTP0961
008100                             WK-C-VALID-ACTION-TABLE.             TTP0961
008200      05  WK-C-VALID-ACTION OCCURS 2 TIMES                        TTP0961
008300                             INDEXED BY WK-X-CLASS-IDX            TTP0961
008400                             PIC X(01).                           TTP0961
008500
008600* -------------------- CONTROL TOTALS -------------------------*
008700 01  WK-C-TOTALS-AREA.
008800     05  WK-N-READ-CNT        PIC 9(05) COMP VALUE ZERO.
008900     05  WK-N-APPR-CNT        PIC 9(05) COMP VALUE ZERO.
009000     05  WK-N-REJT-CNT        PIC 9(05) COMP VALUE ZERO.
009100     05  WK-N-ERR-CNT         PIC 9(05) COMP VALUE ZERO.
009200     05  FILLER               PIC X(10) VALUE SPACES.
009300
009400 01  WK-C-TOTALS-LINE.
009500     05  FILLER               PIC X(20) VALUE
009600            "REQUESTS READ     - ".
009700     05  WK-C-READ-CNT-ED     PIC ZZZZ9.
009800     05  FILLER               PIC X(10) VALUE SPACES.
009900
010000     EJECT
010100********************
010200 PROCEDURE DIVISION.
010300********************
010400 MAIN-MODULE.
010500
010600     PERFORM A000-INITIALIZE-PROGRAM
010700        THRU A000-INITIALIZE-PROGRAM-EX.
010800
010900     PERFORM B150-READ-ONE-CLASSREQ-ROW
011000        THRU B150-READ-ONE-CLASSREQ-ROW-EX.
011100
011200     PERFORM B100-PROCESS-ONE-REQUEST
011300        THRU B100-PROCESS-ONE-REQUEST-EX
011400           UNTIL WK-C-FILE-STATUS = "10".
011500
011600     PERFORM Z000-END-PROGRAM-ROUTINE
011700        THRU Z000-END-PROGRAM-ROUTINE-EX.
011800
011900     STOP RUN.
012000
012100*----------------------------------------------------------------*
012200* A000 - OPEN FILES AND ESTABLISH THE RUN DATE                   *
012300*----------------------------------------------------------------*
012400 A000-INITIALIZE-PROGRAM.
012500
012600     DISPLAY "TRFCLASS - CLASSIFICATION REVIEW WORKFLOW STARTING".
012700
012800     ACCEPT WK-C-ACCEPT-DATE FROM DATE.
012900     MOVE "20"                       TO WK-C-RUN-DATE-CC.
013000     MOVE WK-C-ACCEPT-DATE(1:2)      TO WK-C-RUN-DATE-YY.
013100     MOVE WK-C-ACCEPT-DATE(3:2)      TO WK-C-RUN-DATE-MM.
013200     MOVE WK-C-ACCEPT-DATE(5:2)      TO WK-C-RUN-DATE-DD.
013300
013400     OPEN INPUT  CLASSREQ.
013500     IF NOT WK-C-SUCCESSFUL
013600        DISPLAY "TRFCLASS - OPEN FILE ERROR - CLASSREQ"
013700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013800        GO TO A000-INITIALIZE-PROGRAM-EX
013900     END-IF.
014000
014100     OPEN OUTPUT CLASSOUT.
014200     IF NOT WK-C-SUCCESSFUL
014300        DISPLAY "TRFCLASS - OPEN FILE ERROR - CLASSOUT"
014400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500        GO TO A000-INITIALIZE-PROGRAM-EX
014600     END-IF.
014700
014800 A000-INITIALIZE-PROGRAM-EX.
014900     EXIT.
015000
015100*----------------------------------------------------------------*
015200* B150 - READ ONE CLASSREQ RECORD                                *
015300*----------------------------------------------------------------*
015400 B150-READ-ONE-CLASSREQ-ROW.
015500
015600     READ CLASSREQ
015700        AT END MOVE "10" TO WK-C-FILE-STATUS
015800        GO TO B150-READ-ONE-CLASSREQ-ROW-EX.
015900
016000     ADD 1 TO WK-N-READ-CNT.
016100
016200 B150-READ-ONE-CLASSREQ-ROW-EX.
016300     EXIT.
016400
016500*----------------------------------------------------------------*
016600* B100 - APPLY THE EXPERT ACTION, WRITE CLASSOUT, GET NEXT ROW   *
016700*----------------------------------------------------------------*
016800 B100-PROCESS-ONE-REQUEST.
016900
017000     MOVE SPACES              TO CLASSOUT-RECORD.
017100     MOVE CLS-REQUEST-ID      TO CLO-REQUEST-ID.
017200     MOVE CLS-USER-ID         TO CLO-USER-ID.
017300     MOVE CLS-PRODUCT-NAME    TO CLO-PRODUCT-NAME.
017400     MOVE CLS-TNVED-CODE      TO CLO-TNVED-CODE.
017500     MOVE CLS-STATUS          TO CLO-STATUS.
017600     MOVE CLS-EXPERT-ID       TO CLO-EXPERT-ID.
017700     MOVE CLS-EXPERT-COMMENT  TO CLO-EXPERT-COMMENT.
017800     MOVE CLS-ACTION          TO CLO-ACTION.
017810     MOVE SPACES              TO CLO-REVIEW-DATE.
017900     MOVE SPACES              TO WK-C-NOTIFY-TEXT.
018000
018100     SET WK-C-ACTION-IS-VALID TO FALSE.
018200     SET WK-X-CLASS-IDX       TO 1.
018300     SEARCH WK-C-VALID-ACTION VARYING WK-X-CLASS-IDX
018400        AT END CONTINUE
018500        WHEN WK-C-VALID-ACTION(WK-X-CLASS-IDX) = CLS-ACTION
018600           SET WK-C-ACTION-IS-VALID TO TRUE
018700     END-SEARCH.
018800
018900     IF NOT WK-C-ACTION-IS-VALID
019000        PERFORM B300-REJECT-AS-ERROR
019100           THRU B300-REJECT-AS-ERROR-EX
019200     ELSE
019300        IF CLS-EXPERT-ID = ZERO
019400           PERFORM B300-REJECT-AS-ERROR
019500              THRU B300-REJECT-AS-ERROR-EX
019600        ELSE
019700           IF CLS-ACTION = "A"
019800              PERFORM B200-APPROVE-REQUEST
019900                 THRU B200-APPROVE-REQUEST-EX
020000           ELSE
020100              PERFORM B250-REJECT-REQUEST
020200                 THRU B250-REJECT-REQUEST-EX
020300           END-IF
020400        END-IF
020500     END-IF.
020600
020700     WRITE CLASSOUT-RECORD.
020800     IF NOT WK-C-SUCCESSFUL
020900        DISPLAY "TRFCLASS - WRITE ERROR - CLASSOUT"
021000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021100     END-IF.
021200
021300     IF WK-C-NOTIFY-TEXT NOT = SPACES
021400        DISPLAY WK-C-NOTIFY-TEXT
021500     END-IF.
021600
021700     PERFORM B150-READ-ONE-CLASSREQ-ROW
021800        THRU B150-READ-ONE-CLASSREQ-ROW-EX.
021900
022000 B100-PROCESS-ONE-REQUEST-EX.
022100     EXIT.
022200
022300*----------------------------------------------------------------*
022400* B200 - ACTION A - APPROVE THE CLASSIFICATION REQUEST           *
022500*----------------------------------------------------------------*
022600 B200-APPROVE-REQUEST.                                            TTP4505
022700
022800     MOVE "APPROVED"           TO CLO-STATUS.
022810     MOVE WK-C-RUN-DATE        TO CLO-REVIEW-DATE.
022900     ADD 1 TO WK-N-APPR-CNT.
023000     STRING "CLASSIFICATION APPROVED - REQUEST "
023100            CLS-REQUEST-ID
023200            DELIMITED BY SIZE INTO WK-C-NOTIFY-TEXT.
023300
023400 B200-APPROVE-REQUEST-EX.
023500     EXIT.
023600
023700*----------------------------------------------------------------*
023800* B250 - ACTION R - REJECT THE CLASSIFICATION REQUEST            *
023900*----------------------------------------------------------------*
024000 B250-REJECT-REQUEST.                                             TTP4505
024100
024200     MOVE "REJECTED"           TO CLO-STATUS.
024210     MOVE WK-C-RUN-DATE        TO CLO-REVIEW-DATE.
024300     ADD 1 TO WK-N-REJT-CNT.
024400     STRING "CLASSIFICATION REJECTED: "
024500            CLS-EXPERT-COMMENT
024600            DELIMITED BY SIZE INTO WK-C-NOTIFY-TEXT.
024700
024800 B250-REJECT-REQUEST-EX.
024900     EXIT.
025000
025100*----------------------------------------------------------------*
025200* B300 - INVALID ACTION CODE OR MISSING EXPERT ID - ERROR RECORD *
025300*----------------------------------------------------------------*
025400                                                                  TTP0961
025500 B300-REJECT-AS-ERROR.
025600
025700     ADD 1 TO WK-N-ERR-CNT.
025800     STRING "CLASSIFICATION REQUEST IN ERROR - REQUEST "
025900            CLS-REQUEST-ID
026000            DELIMITED BY SIZE INTO WK-C-NOTIFY-TEXT.
026100
026200 B300-REJECT-AS-ERROR-EX.
026300     EXIT.
026400
026500*----------------------------------------------------------------*
026600* Z000 - CLOSE FILES AND PRINT THE CONTROL TOTALS                *
026700*----------------------------------------------------------------*
026800 Z000-END-PROGRAM-ROUTINE.
026900
027000     CLOSE CLASSREQ.
027100     CLOSE CLASSOUT.
027200
027300     MOVE WK-N-READ-CNT        TO WK-C-READ-CNT-ED.
027400     DISPLAY WK-C-TOTALS-LINE.
027500     DISPLAY "REQUESTS APPROVED - " WK-N-APPR-CNT.
027600     DISPLAY "REQUESTS REJECTED - " WK-N-REJT-CNT.
027700     DISPLAY "REQUESTS IN ERROR - " WK-N-ERR-CNT.
027800     DISPLAY "TRFCLASS - CLASSIFICATION REVIEW WORKFLOW ENDING".
027900
028000 Z000-END-PROGRAM-ROUTINE-EX.
028100     EXIT.
