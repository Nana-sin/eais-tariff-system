000100* VMSR.CPY - LINKAGE RECORD FOR TRFVMSR (MEASURE EVALUATION
000200*            AND TOTAL SCORE/RECOMMENDATION)
000300*=================================================================
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* TTP2004 - RONGRJ - 14/02/1994 - INITIAL VERSION
000700* TTP2140 - CHNGKS - 09/09/2005 - ADDED PRICE DIFF FOR DUMPING
000800*-----------------------------------------------------------------
000900 01  WK-C-VMSR-RECORD.
001000     05  WK-C-VMSR-INPUT.
001100         10  WK-C-VMSR-REQUEST-ID  PIC X(36).
001200         10  WK-C-VMSR-TNVED       PIC X(10).
001300         10  WK-C-VMSR-CHINA-SHR   PIC 9V9(04).
001400         10  WK-C-VMSR-UNFRLY-SHR  PIC 9V9(04).
001500         10  WK-C-VMSR-TOTAL-SHR   PIC 9V9(04).
001600         10  WK-C-VMSR-STABLE      PIC X(01).
001700         10  WK-C-VMSR-PRD-DECLINE PIC 9V9(04).
001800         10  WK-C-VMSR-CAPUTIL     PIC 9V9(04).
001900         10  WK-C-VMSR-BOUND       PIC 9(03)V9(02).
002000         10  WK-C-VMSR-APPLIED     PIC 9(03)V9(02).
002100         10  WK-C-VMSR-ITA         PIC X(01).
002200         10  WK-C-VMSR-QUOTA       PIC X(01).
002300         10  WK-C-VMSR-BINDING     PIC X(01).
002400         10  WK-C-VMSR-MARGIN      PIC S9(03)V9(02).
002500         10  WK-C-VMSR-PROTECT     PIC X(01).
002600     05  WK-C-VMSR-OUTPUT.
002700         10  WK-C-VMSR-MEASURE OCCURS 6 TIMES
002800                               INDEXED BY WK-X-VMSR-IDX.
002900             15  WK-C-VMSR-TYPE        PIC X(22).
003000             15  WK-C-VMSR-NAME        PIC X(60).
003100             15  WK-C-VMSR-APPLIC      PIC X(01).
003200             15  WK-C-VMSR-SCORE       PIC 9(03)V9(02).
003300*                                                                 TTP2140
003400             15  WK-C-VMSR-PRICEDIFF   PIC S9V9(04).
003500             15  WK-C-VMSR-REASONING   PIC X(120).
003600         10  WK-C-VMSR-TOTAL-SCORE PIC 9(03)V9(02).
003700         10  WK-C-VMSR-APPLIC-CNT  PIC 9(02).
003800         10  WK-C-VMSR-TOP-MEASURE PIC X(22).
