000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* TTP0001 06/03/1991 RONGRJ  INITIAL VERSION
000500* TTP0512 14/02/1996 KOHYSL  ADDED FLOW CODE, WAS IMPORT-ONLY
000550* TTP4507 12/08/2011 RONGRJ  TRD-VALUE PACKED COMP-3, MATCHES
000560*                            SHOP STANDARD FOR MONEY AMOUNT FIELDS
000600*****************************************************************
000700
000800 05  TRADEDAT-RECORD             PIC X(26).
000900 05  TRADEDAT-RECORD             PIC X(29).
001000
001100*****************************************************************
001200* I-O FORMAT: TRADEDATR
001300* FROM FILE TRADEDAT
001400* UNCOMTRADE PARTNER-COUNTRY / YEAR / FLOW TRADE VALUE
001500*****************************************************************
001600
001700 05  TRADEDATR REDEFINES TRADEDAT-RECORD.
001800     10  TRD-HS-CODE              PIC X(06).
001900*        6-DIGIT HS CODE
002000
002100     10  TRD-YEAR                 PIC 9(04).
002200*        REPORTING YEAR
002300
002400*                                                                 TTP0512
002500     10  TRD-FLOW-CODE            PIC X(01).
002600*        M - IMPORT   X - EXPORT
002700
002800     10  TRD-PARTNER-ISO          PIC X(03).
002900*        PARTNER COUNTRY ISO CODE
003000
003100     10  TRD-VALUE                PIC 9(13)V9(02) COMP-3.         TTP4507
003200*        TRADE VALUE
