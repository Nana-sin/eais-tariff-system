000100*****************************************************************
000200* IMPSTAT.CPY - IN-MEMORY IMPORT HISTORY TABLE, LOADED ONCE FROM
000300*               THE IMPHIST FILE BY TRFVCTX ON ITS FIRST CALL.
000400*               IMPHIST CARRIES NO HS CODE OF ITS OWN - THE HS
000500*               CODE HELD HERE IS ASSIGNED BY THE LOAD ROUTINE
000600*               FROM THE HS CODE LIST BUILT WHILE READING
000700*               TRADEDAT, ONE GROUP OF ASCENDING YEARS PER CODE.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* TTP0522 11/07/1994 KOHYSL  INITIAL VERSION - 2000 ROW CAPACITY
001200* TTP1089 03/06/1997 KOHYSL  CAPACITY RAISED 2000 TO 5000 ROWS
001250* TTP4510 12/08/2011 RONGRJ  WK-C-IMPSTAT-VALUE PACKED COMP-3,
001260*                            MATCHES HIS-IMPORT-VALUE ON IMPHIST
001300*****************************************************************
001400 01  WK-N-IMPSTAT-MAX              PIC 9(05) COMP VALUE 5000.
001500 01  WK-N-IMPSTAT-CNT              PIC 9(05) COMP VALUE ZERO.
001600 01  WK-C-IMPSTAT-TABLE.
001700     05  WK-C-IMPSTAT-ROW OCCURS 5000 TIMES
001800                           INDEXED BY WK-X-IMPSTAT-IDX.
001900         10  WK-C-IMPSTAT-HSCODE      PIC X(06).
002000         10  WK-C-IMPSTAT-YEAR        PIC 9(04).
002100         10  WK-C-IMPSTAT-VALUE       PIC 9(13)V9(02) COMP-3.     TTP4510
