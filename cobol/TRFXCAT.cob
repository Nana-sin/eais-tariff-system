000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXCAT.
000500 AUTHOR.         RONGRJ.
000600 INSTALLATION.   TTP EVALUATION SUITE.
000700 DATE-WRITTEN.   14 FEB 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS PROGRAM WILL SERVE AS THE PRODUCT-CLASSIF-    *
001200*              ICATION CATALOGUE COMMON MODULE.  IT LOADS THE     *
001300*              TN VED CATALOGUE INTO MEMORY ON ITS FIRST CALL     *
001400*              AND THEN, ON EVERY CALL, RETURNS THE ROWS FOR      *
001500*              ONE OF FOUR LOOKUP MODES SET BY THE CALLER IN      *
001600*              WK-C-VCAT-OPTION -                                 *
001700*                  E - EXACT CODE MATCH                           *
001800*                  P - ALL CODES BEGINNING WITH A PREFIX          *
001900*                  C - ALL CHILDREN OF A PARENT CODE               *
002000*                  R - THE ROOT (LEVEL 2) CHAPTER LIST             *
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:                                       *
002300*----------------------------------------------------------------*
002400* MOD.#  INIT   DATE        DESCRIPTION                          *
002500* ------ ------ ----------  ------------------------------------ *
002600* TTP2005 RONGRJ 14/02/1994 - INITIAL VERSION                    *
002700* TTP2402 KOHYSL 19/06/1997 - ADDED THE CHILDREN AND ROOT MODES,  *
002800*                             PREVIOUSLY EXACT/PREFIX ONLY        *
002900* TTP2943 BEEKSL 22/09/1998 - Y2K REVIEW - NO 2-DIGIT YEAR       *
003000*                             FIELDS HELD IN THIS ROUTINE        *
003100* TTP4110 CHNGKS 17/03/2008 - CATALOGUE NO LONGER HELD AS A       *
003200*                             LITERAL - LOADED FROM THE           *
003300*                             CATALOG FILE ON THE FIRST CALL      *
003400*----------------------------------------------------------------*
003500        EJECT
003600********************
003700 ENVIRONMENT DIVISION.
003800********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CATALOG ASSIGN TO DATABASE-CATALOG                    TTP4110
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS  IS WK-C-VCAT-FS.
004800 EJECT
004900 DATA DIVISION.
005000 FILE SECTION.
005100                                                                  TTP4110
005200 FD  CATALOG
005300     LABEL RECORDS ARE STANDARD
005400     RECORDING MODE IS F.
005500     COPY CATALOG.
005600
005700 WORKING-STORAGE SECTION.
005800************************
005900 01  FILLER               PIC X(24) VALUE
006000        "** PROGRAM TRFXCAT   **".
006100
006200* ---------------- PROGRAM WORKING STORAGE -----------------*
006300 01  WK-C-WORK-AREA.
006400     05  WK-C-FOUND         PIC X(01) VALUE "Y".
006500     05  WK-C-NOT-FOUND     PIC X(01) VALUE "N".
006600     05  WK-C-FIRST-CALL    PIC X(01) VALUE "Y".                  TTP4110
006700     05  WK-C-OPT-EXACT     PIC X(01) VALUE "E".
006800     05  WK-C-OPT-PREFIX    PIC X(01) VALUE "P".
006900     05  WK-C-OPT-CHILDREN  PIC X(01) VALUE "C".
007000     05  WK-C-OPT-ROOT      PIC X(01) VALUE "R".
007100     05  WK-N-ROOT-LEVEL    PIC 9(02) VALUE 2.
007200     05  WK-N-PFX-LEN       PIC 9(02) COMP.
007300
007400 01  WK-N-CATSTAT-MAX       PIC 9(04) COMP VALUE 4000.
007500 01  WK-N-CATSTAT-CNT       PIC 9(04) COMP VALUE ZERO.
007600 01  WK-C-CATSTAT-TABLE.
007700     05  WK-C-CATSTAT-ROW OCCURS 4000 TIMES
007800                           INDEXED BY WK-X-CATSTAT-IDX.
007900         10  WK-C-CATSTAT-CODE      PIC X(10).
008000         10  WK-C-CATSTAT-DESC      PIC X(80).
008100         10  WK-C-CATSTAT-PARENT    PIC X(10).
008200         10  WK-C-CATSTAT-LEVEL     PIC 9(02).
008300         10  WK-C-CATSTAT-ACTIVE    PIC X(01).
008400
008500 01  WK-C-VCAT-CODE-VIEW    PIC X(10).
008600 01  WK-C-VCAT-CODE-R REDEFINES WK-C-VCAT-CODE-VIEW.
008700     05  WK-C-VCAT-CODE-4    PIC X(04).
008800     05  WK-C-VCAT-CODE-6R   PIC X(06).
008900
009000 01  WK-C-VCAT-PARENT-VIEW  PIC X(10).
009100 01  WK-C-VCAT-PARENT-R REDEFINES WK-C-VCAT-PARENT-VIEW.
009200     05  WK-C-VCAT-PARENT-4   PIC X(04).
009300     05  WK-C-VCAT-PARENT-6R  PIC X(06).
009400
009500 01  WK-N-HIT-CNT-WORK       PIC 9(03).
009600 01  WK-C-HIT-CNT-WORK-R REDEFINES WK-N-HIT-CNT-WORK
009700                           PIC X(03).
009800
009900 COPY TRFLDA.
010000
010100 EJECT
010200 LINKAGE SECTION.
010300*****************
010400 COPY VCAT.
010500 EJECT
010600********************************************
010700 PROCEDURE DIVISION USING WK-C-VCAT-RECORD.
010800********************************************
010900 MAIN-MODULE.
011000     IF WK-C-FIRST-CALL = WK-C-FOUND                              TTP4110
011100              PERFORM A100-LOAD-CATALOG-TABLE
011200                 THRU A199-LOAD-CATALOG-TABLE-EX
011300              MOVE WK-C-NOT-FOUND   TO WK-C-FIRST-CALL
011400           END-IF.
011500     PERFORM B000-START-PROGRAM-ROUTINE
011600        THRU B999-START-PROGRAM-ROUTINE-EX.
011700
011800     IF WK-C-VCAT-OPTION = WK-C-OPT-EXACT
011900        PERFORM C000-LOOKUP-EXACT
012000           THRU C999-LOOKUP-EXACT-EX
012100     ELSE
012200        IF WK-C-VCAT-OPTION = WK-C-OPT-PREFIX
012300           PERFORM D000-LOOKUP-PREFIX
012400              THRU D999-LOOKUP-PREFIX-EX
012500        ELSE
012600           IF WK-C-VCAT-OPTION = WK-C-OPT-CHILDREN
012700              PERFORM E000-LOOKUP-CHILDREN
012800                 THRU E999-LOOKUP-CHILDREN-EX
012900           ELSE
013000              IF WK-C-VCAT-OPTION = WK-C-OPT-ROOT
013100                 PERFORM F000-LOOKUP-ROOT
013200                    THRU F999-LOOKUP-ROOT-EX
013300              END-IF
013400           END-IF
013500        END-IF
013600     END-IF.
013700     GOBACK.
013800
013900*----------------------------------------------------------------*
014000  A100-LOAD-CATALOG-TABLE.                                        TTP4110
014100*----------------------------------------------------------------*
014200*    LOADS THE CLASSIFICATION CATALOGUE INTO WK-C-CATSTAT-TABLE
014300*    THE FIRST TIME THIS SUBROUTINE IS CALLED IN THE RUN UNIT.
014400     MOVE ZERO                TO WK-N-CATSTAT-CNT.
014500     OPEN INPUT CATALOG.
014600     IF WK-C-VCAT-FS NOT = "00"
014700        DISPLAY "TRFXCAT - OPEN FILE ERROR - CATALOG"
014800        DISPLAY "FILE STATUS IS " WK-C-VCAT-FS
014900        GO TO A199-LOAD-CATALOG-TABLE-EX
015000     END-IF.
015100
015200     PERFORM A150-READ-ONE-CATALOG-ROW
015300        THRU A150-READ-ONE-CATALOG-ROW-EX
015400        UNTIL WK-C-VCAT-FS = "10"
015500           OR WK-N-CATSTAT-CNT NOT < WK-N-CATSTAT-MAX.
015600
015700     CLOSE CATALOG.
015800
015900 A199-LOAD-CATALOG-TABLE-EX.
016000     EXIT.
016100
016200 A150-READ-ONE-CATALOG-ROW.
016300*----------------------------------------------------------------*
016400     READ CATALOG
016500        AT END MOVE "10" TO WK-C-VCAT-FS
016600        GO TO A150-READ-ONE-CATALOG-ROW-EX.
016700
016800     ADD 1 TO WK-N-CATSTAT-CNT.
016900     SET  WK-X-CATSTAT-IDX TO WK-N-CATSTAT-CNT.
017000     MOVE CAT-TNVED-CODE
017100                  TO WK-C-CATSTAT-CODE(WK-X-CATSTAT-IDX).
017200     MOVE CAT-DESCRIPTION
017300                  TO WK-C-CATSTAT-DESC(WK-X-CATSTAT-IDX).
017400     MOVE CAT-PARENT-CODE
017500                  TO WK-C-CATSTAT-PARENT(WK-X-CATSTAT-IDX).
017600     MOVE CAT-LEVEL
017700                  TO WK-C-CATSTAT-LEVEL(WK-X-CATSTAT-IDX).
017800     MOVE CAT-ACTIVE
017900                  TO WK-C-CATSTAT-ACTIVE(WK-X-CATSTAT-IDX).
018000
018100 A150-READ-ONE-CATALOG-ROW-EX.
018200     EXIT.
018300
018400*----------------------------------------------------------------*
018500 B000-START-PROGRAM-ROUTINE.
018600*----------------------------------------------------------------*
018700     INITIALIZE WK-C-VCAT-OUTPUT.
018800     MOVE WK-C-NOT-FOUND       TO WK-C-VCAT-FOUND.
018900
019000 B999-START-PROGRAM-ROUTINE-EX.
019100     EXIT.
019200
019300*----------------------------------------------------------------*
019400 C000-LOOKUP-EXACT.
019500*----------------------------------------------------------------*
019600     SET  WK-X-CATSTAT-IDX     TO 1.
019700     PERFORM C100-CHECK-ONE-ROW-EXACT
019800        THRU C100-CHECK-ONE-ROW-EXACT-EX
019900        VARYING WK-X-CATSTAT-IDX FROM 1 BY 1
020000           UNTIL WK-X-CATSTAT-IDX > WK-N-CATSTAT-CNT
020100              OR WK-C-VCAT-FOUND = WK-C-FOUND.
020200
020300 C999-LOOKUP-EXACT-EX.
020400     EXIT.
020500
020600 C100-CHECK-ONE-ROW-EXACT.
020700*----------------------------------------------------------------*
020800     IF WK-C-CATSTAT-CODE(WK-X-CATSTAT-IDX) = WK-C-VCAT-CODE
020900        PERFORM G000-ADD-HIT THRU G999-ADD-HIT-EX
021000        MOVE WK-C-FOUND        TO WK-C-VCAT-FOUND
021100     END-IF.
021200
021300 C100-CHECK-ONE-ROW-EXACT-EX.
021400     EXIT.
021500
021600*----------------------------------------------------------------*
021700 D000-LOOKUP-PREFIX.
021800*----------------------------------------------------------------*
021900     MOVE 10                   TO WK-N-PFX-LEN.
022000     PERFORM D050-TRIM-PREFIX-LEN
022100        THRU D050-TRIM-PREFIX-LEN-EX
022200        VARYING WK-N-PFX-LEN FROM 10 BY -1
022300           UNTIL WK-N-PFX-LEN = 0
022400              OR WK-C-VCAT-CODE(WK-N-PFX-LEN:1) NOT = SPACE.
022500
022600     SET  WK-X-CATSTAT-IDX     TO 1.
022700     PERFORM D100-CHECK-ONE-ROW-PREFIX
022800        THRU D100-CHECK-ONE-ROW-PREFIX-EX
022900        VARYING WK-X-CATSTAT-IDX FROM 1 BY 1
023000           UNTIL WK-X-CATSTAT-IDX > WK-N-CATSTAT-CNT.
023100
023200 D999-LOOKUP-PREFIX-EX.
023300     EXIT.
023400
023500 D050-TRIM-PREFIX-LEN.
023600*----------------------------------------------------------------*
023700*    NO BODY - THE VARYING/UNTIL CLAUSE ON THE CALLING PERFORM
023800*    DOES THE ACTUAL TRAILING-SPACE TRIM.
023900     CONTINUE.
024000
024100 D050-TRIM-PREFIX-LEN-EX.
024200     EXIT.
024300
024400 D100-CHECK-ONE-ROW-PREFIX.
024500*----------------------------------------------------------------*
024600     IF WK-N-PFX-LEN > 0
024700        AND WK-C-CATSTAT-CODE(WK-X-CATSTAT-IDX)(1:WK-N-PFX-LEN) =
024800            WK-C-VCAT-CODE(1:WK-N-PFX-LEN)
024900        PERFORM G000-ADD-HIT THRU G999-ADD-HIT-EX
025000        MOVE WK-C-FOUND        TO WK-C-VCAT-FOUND
025100     END-IF.
025200
025300 D100-CHECK-ONE-ROW-PREFIX-EX.
025400     EXIT.
025500
025600*----------------------------------------------------------------*
025700 E000-LOOKUP-CHILDREN.
025800*----------------------------------------------------------------*
025900     SET  WK-X-CATSTAT-IDX     TO 1.
026000     PERFORM E100-CHECK-ONE-ROW-CHILD
026100        THRU E100-CHECK-ONE-ROW-CHILD-EX
026200        VARYING WK-X-CATSTAT-IDX FROM 1 BY 1
026300           UNTIL WK-X-CATSTAT-IDX > WK-N-CATSTAT-CNT.
026400
026500 E999-LOOKUP-CHILDREN-EX.
026600     EXIT.
026700
026800 E100-CHECK-ONE-ROW-CHILD.
026900*----------------------------------------------------------------*
027000     IF WK-C-CATSTAT-PARENT(WK-X-CATSTAT-IDX) = WK-C-VCAT-CODE
027100        PERFORM G000-ADD-HIT THRU G999-ADD-HIT-EX
027200        MOVE WK-C-FOUND        TO WK-C-VCAT-FOUND
027300     END-IF.
027400
027500 E100-CHECK-ONE-ROW-CHILD-EX.
027600     EXIT.
027700
027800*----------------------------------------------------------------*
027900 F000-LOOKUP-ROOT.
028000*----------------------------------------------------------------*
028100     SET  WK-X-CATSTAT-IDX     TO 1.
028200     PERFORM F100-CHECK-ONE-ROW-ROOT
028300        THRU F100-CHECK-ONE-ROW-ROOT-EX
028400        VARYING WK-X-CATSTAT-IDX FROM 1 BY 1
028500           UNTIL WK-X-CATSTAT-IDX > WK-N-CATSTAT-CNT.
028600
028700 F999-LOOKUP-ROOT-EX.
028800     EXIT.
028900
029000 F100-CHECK-ONE-ROW-ROOT.
029100*----------------------------------------------------------------*
029200     IF WK-C-CATSTAT-LEVEL(WK-X-CATSTAT-IDX) = WK-N-ROOT-LEVEL
029300        PERFORM G000-ADD-HIT THRU G999-ADD-HIT-EX
029400        MOVE WK-C-FOUND        TO WK-C-VCAT-FOUND
029500     END-IF.
029600
029700 F100-CHECK-ONE-ROW-ROOT-EX.
029800     EXIT.
029900
030000*----------------------------------------------------------------*
030100 G000-ADD-HIT.
030200*----------------------------------------------------------------*
030300*    APPENDS THE CURRENT CATALOGUE ROW TO THE CALLER'S HIT LIST,
030400*    UP TO THE 50-ROW CAPACITY OF WK-C-VCAT-HIT.
030500     IF WK-C-VCAT-HIT-CNT < 50
030600        ADD 1                  TO WK-C-VCAT-HIT-CNT
030700        SET WK-X-VCAT-IDX      TO WK-C-VCAT-HIT-CNT
030800        MOVE WK-C-CATSTAT-CODE(WK-X-CATSTAT-IDX)
030900                               TO WK-C-VCAT-HIT-CODE(WK-X-VCAT-IDX)
031000        MOVE WK-C-CATSTAT-DESC(WK-X-CATSTAT-IDX)
031100                               TO WK-C-VCAT-HIT-DESC(WK-X-VCAT-IDX)
031200        MOVE WK-C-CATSTAT-PARENT(WK-X-CATSTAT-IDX)
031300                               TO WK-C-VCAT-HIT-PARENT(WK-X-VCAT-IDX)
031400        MOVE WK-C-CATSTAT-LEVEL(WK-X-CATSTAT-IDX)
031500                               TO WK-C-VCAT-HIT-LEVEL(WK-X-VCAT-IDX)
031600        MOVE WK-C-CATSTAT-ACTIVE(WK-X-CATSTAT-IDX)
031700                               TO WK-C-VCAT-HIT-ACTIVE(WK-X-VCAT-IDX)
031800     END-IF.
031900
032000 G999-ADD-HIT-EX.
032100     EXIT.
032200
032300******************************************************************
032400*************** END OF PROGRAM SOURCE - TRFXCAT ***************
032500******************************************************************
