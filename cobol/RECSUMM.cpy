000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* TTP0007 06/03/1991 RONGRJ  INITIAL VERSION
000500*****************************************************************
000600
000700 05  RECSUMM-RECORD              PIC X(150).
000800
000900*****************************************************************
001000* I-O FORMAT: RECSUMMR
001100* FROM FILE RECSUMM
001200* RECOMMENDATION SUMMARY - ONE ROW PER REQUEST
001300*****************************************************************
001400
001500 05  RECSUMMR REDEFINES RECSUMM-RECORD.
001600     10  REC-REQUEST-ID           PIC X(36).
001700*        REQUEST ID
001800
001900     10  REC-TNVED-CODE           PIC X(10).
002000*        COMMODITY CODE
002100
002200     10  REC-PRODUCT-NAME         PIC X(60).
002300*        PRODUCT NAME
002400
002500     10  REC-STATUS               PIC X(12).
002600*        COMPLETED OR FAILED
002700
002800     10  REC-TOTAL-SCORE          PIC 9(03)V9(02).
002900*        AVERAGE SCORE OF APPLICABLE MEASURES
003000
003100     10  REC-APPLICABLE-CNT       PIC 9(02).
003200*        NUMBER OF APPLICABLE MEASURES 0-6
003300
003400     10  REC-TOP-MEASURE          PIC X(22).
003500*        TYPE OF HIGHEST-SCORING APPLICABLE MEASURE
003600
003700     10  FILLER                   PIC X(03).
