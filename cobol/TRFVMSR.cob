000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVMSR.
000500 AUTHOR.         RONGRJ.
000600 INSTALLATION.   TTP EVALUATION SUITE.
000700 DATE-WRITTEN.   14 FEB 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO     *
001200*              EVALUATE THE SIX CANDIDATE TRADE-PROTECTION       *
001300*              MEASURES AGAINST THE EVALUATION CONTEXT BUILT BY  *
001400*              TRFVCTX/TRFVPRD/TRFVWTO, SCORE EACH MEASURE 0-100 *
001500*              AND SELECT THE RECOMMENDED (TOP) MEASURE.         *
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:                                       *
001800*----------------------------------------------------------------*
001900* MOD.#  INIT   DATE        DESCRIPTION                          *
002000* ------ ------ ----------  ------------------------------------ *
002100* TTP2004 RONGRJ 14/02/1994 - INITIAL VERSION - MEASURES 1 TO 3  *
002200* TTP2098 RONGRJ 30/08/1994 - ADDED MEASURES 4 TO 6 AND THE      *
002300*                             TOTAL SCORE / TOP MEASURE LOGIC    *
002400* TTP2140 CHNGKS 09/09/2005 - PRICE DIFFERENCE OUTPUT ADDED FOR  *
002500*                             THE ANTI-DUMPING MEASURE           *
002600* TTP2945 BEEKSL 22/09/1998 - Y2K REVIEW - NO DATE FIELDS HELD   *
002700*                             IN THIS ROUTINE, NO CHANGE MADE    *
002800*----------------------------------------------------------------*
002900        EJECT
003000********************
003100 ENVIRONMENT DIVISION.
003200********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000 EJECT
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500************************
004600 01  FILLER               PIC X(24) VALUE
004700        "** PROGRAM TRFVMSR   **".
004800
004900* ---------------- PROGRAM WORKING STORAGE -----------------*
005000 01  WK-C-WORK-AREA.
005100     05  WK-C-APPLICABLE   PIC X(01) VALUE "Y".
005200     05  WK-C-NOT-APPLIC   PIC X(01) VALUE "N".
005300
005400 01  WK-C-TNVED-WORK          PIC X(10).
005500 01  WK-C-TNVED-WORK-R REDEFINES WK-C-TNVED-WORK.
005600     05  WK-C-TNVED-CH2       PIC X(02).
005700     05  WK-N-TNVED-CH2-R REDEFINES WK-C-TNVED-CH2
005800                              PIC 9(02).
005900     05  FILLER               PIC X(08).
006000
006100 01  WK-N-WORK-AREA.
006200     05  WK-N-SCORE-SUM        PIC 9(05)V9(02) VALUE ZERO.
006300     05  WK-N-SCORE-CNT        PIC 9(02) COMP VALUE ZERO.
006400     05  WK-N-BEST-SCORE       PIC 9(03)V9(02) VALUE ZERO.
006500
006600 01  WK-C-MEASURE-CONST.
006700*        FIXED MEASURE TYPE CODES / NAMES, ONE PER MEASURE, IN
006800*        THE ORDER THEY ARE EVALUATED AND TIE-BROKEN.
006900     05  FILLER  PIC X(22) VALUE "WTO_LEVEL".
007000     05  FILLER  PIC X(60) VALUE
007100         "WTO-level tariff increase".
007200     05  FILLER  PIC X(22) VALUE "TARIFF_35_50".
007300     05  FILLER  PIC X(60) VALUE
007400         "Tariff increase to 35-50 percent".
007500     05  FILLER  PIC X(22) VALUE "ANTI_DUMPING_CHINA".
007600     05  FILLER  PIC X(60) VALUE
007700         "Anti-dumping investigation vs. China".
007800     05  FILLER  PIC X(22) VALUE "EAEU_REGULATION".
007900     05  FILLER  PIC X(60) VALUE
008000         "EAEU technical regulations".
008100     05  FILLER  PIC X(22) VALUE "PRODUCTION_MONITORING".
008200     05  FILLER  PIC X(60) VALUE
008300         "Production and import monitoring".
008400     05  FILLER  PIC X(22) VALUE "OTHER".
008500     05  FILLER  PIC X(60) VALUE
008600         "Other special measures".
008700 01  WK-C-MEASURE-TABLE REDEFINES WK-C-MEASURE-CONST.
008800     05  WK-C-MEASURE-ROW OCCURS 6 TIMES
008900                           INDEXED BY WK-X-MEASURE-IDX.
009000         10  WK-C-MEASURE-TYPE   PIC X(22).
009100         10  WK-C-MEASURE-NAME   PIC X(60).
009200
009300 COPY TRFLDA.
009400
009500 EJECT
009600 LINKAGE SECTION.
009700*****************
009800 COPY VMSR.
009900 EJECT
010000********************************************
010100 PROCEDURE DIVISION USING WK-C-VMSR-RECORD.
010200********************************************
010300 MAIN-MODULE.
010400     PERFORM B000-INIT-MEASURE-ROWS
010500        THRU B999-INIT-MEASURE-ROWS-EX.
010600     PERFORM E100-EVAL-WTO-LEVEL
010700        THRU E100-EVAL-WTO-LEVEL-EX.
010800     PERFORM E200-EVAL-TARIFF-35-50
010900        THRU E200-EVAL-TARIFF-35-50-EX.
011000     PERFORM E300-EVAL-ANTI-DUMPING-CHINA
011100        THRU E300-EVAL-ANTI-DUMPING-CHINA-EX.
011200     PERFORM E400-EVAL-EAEU-REGULATION
011300        THRU E400-EVAL-EAEU-REGULATION-EX.
011400     PERFORM E500-EVAL-PRODUCTION-MONITORING
011500        THRU E500-EVAL-PRODUCTION-MONITORING-EX.
011600     PERFORM E600-EVAL-OTHER
011700        THRU E600-EVAL-OTHER-EX.
011800     PERFORM E950-COMPUTE-TOTAL-SCORE
011900        THRU E950-COMPUTE-TOTAL-SCORE-EX.
012000     PERFORM E960-SELECT-TOP-MEASURE
012100        THRU E960-SELECT-TOP-MEASURE-EX.
012200     GOBACK.
012300
012400*----------------------------------------------------------------*
012500 B000-INIT-MEASURE-ROWS.
012600*----------------------------------------------------------------*
012700*    SEEDS EACH OF THE SIX OUTPUT ROWS WITH ITS FIXED TYPE CODE
012800*    AND NAME, NOT-APPLICABLE, ZERO SCORE, BLANK REASONING.
012900     PERFORM B100-INIT-ONE-ROW
013000        THRU B100-INIT-ONE-ROW-EX
013100        VARYING WK-X-MEASURE-IDX FROM 1 BY 1
013200           UNTIL WK-X-MEASURE-IDX > 6.
013300
013400 B999-INIT-MEASURE-ROWS-EX.
013500     EXIT.
013600
013700 B100-INIT-ONE-ROW.
013800*----------------------------------------------------------------*
013900     MOVE WK-C-MEASURE-TYPE(WK-X-MEASURE-IDX)
014000                            TO WK-C-VMSR-TYPE(WK-X-MEASURE-IDX).
014100     MOVE WK-C-MEASURE-NAME(WK-X-MEASURE-IDX)
014200                            TO WK-C-VMSR-NAME(WK-X-MEASURE-IDX).
014300     MOVE WK-C-NOT-APPLIC   TO WK-C-VMSR-APPLIC(WK-X-MEASURE-IDX).
014400     MOVE ZERO              TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX).
014500     MOVE ZERO              TO WK-C-VMSR-PRICEDIFF(WK-X-MEASURE-IDX).
014600     MOVE SPACES            TO WK-C-VMSR-REASONING(WK-X-MEASURE-IDX).
014700
014800 B100-INIT-ONE-ROW-EX.
014900     EXIT.
015000
015100*----------------------------------------------------------------*
015200 E100-EVAL-WTO-LEVEL.
015300*----------------------------------------------------------------*
015400*    MEASURE 1 - APPLICABLE WHEN TARIFF BINDING EXISTS AND TOTAL
015500*    IMPORT SHARE EXCEEDS 0.30.  BASE SCORE 50, +20/+15/+15.
015600     SET  WK-X-MEASURE-IDX TO 1.
015700     IF WK-C-VMSR-BINDING = WK-C-APPLICABLE
015800        AND WK-C-VMSR-TOTAL-SHR > 0.3000
015900        MOVE WK-C-APPLICABLE TO WK-C-VMSR-APPLIC(WK-X-MEASURE-IDX)
016000        MOVE 50               TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
016100        IF WK-C-VMSR-TOTAL-SHR > 0.5000
016200           ADD 20 TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
016300        END-IF
016400        IF WK-C-VMSR-CAPUTIL < 0.7000
016500           ADD 15 TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
016600        END-IF
016700        IF WK-C-VMSR-PRD-DECLINE > 0.1000
016800           ADD 15 TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
016900        END-IF
017000        IF WK-C-VMSR-SCORE(WK-X-MEASURE-IDX) > 100
017100           MOVE 100 TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
017200        END-IF
017300        MOVE "Tariff bound and total import share above 30 pct"
017400                            TO WK-C-VMSR-REASONING(WK-X-MEASURE-IDX)
017500     END-IF.
017600
017700 E100-EVAL-WTO-LEVEL-EX.
017800     EXIT.
017900
018000*----------------------------------------------------------------*
018100 E200-EVAL-TARIFF-35-50.
018200*----------------------------------------------------------------*
018300*    MEASURE 2 - APPLICABLE WHEN TOTAL IMPORT SHARE EXCEEDS 0.30
018400*    AND IMPORT IS STABLE.  BASE SCORE 55, +25/+20.
018500     SET  WK-X-MEASURE-IDX TO 2.
018600     IF WK-C-VMSR-TOTAL-SHR > 0.3000
018700        AND WK-C-VMSR-STABLE = "Y"
018800        MOVE WK-C-APPLICABLE TO WK-C-VMSR-APPLIC(WK-X-MEASURE-IDX)
018900        MOVE 55               TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
019000        IF WK-C-VMSR-TOTAL-SHR > 0.5000
019100           ADD 25 TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
019200        END-IF
019300        IF WK-C-VMSR-PRD-DECLINE > 0.1500
019400           ADD 20 TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
019500        END-IF
019600        IF WK-C-VMSR-SCORE(WK-X-MEASURE-IDX) > 100
019700           MOVE 100 TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
019800        END-IF
019900        MOVE "Total import share above 30 pct and imports stable"
020000                            TO WK-C-VMSR-REASONING(WK-X-MEASURE-IDX)
020100     END-IF.
020200
020300 E200-EVAL-TARIFF-35-50-EX.
020400     EXIT.
020500
020600*----------------------------------------------------------------*
020700 E300-EVAL-ANTI-DUMPING-CHINA.
020800*----------------------------------------------------------------*
020900*    MEASURE 3 - APPLICABLE WHEN CHINA SHARE EXCEEDS 0.20 AND
021000*    PRODUCTION DECLINE EXCEEDS 0.05.  BASE SCORE 60, +20/+20.
021100*    DUMPING SUSPECTED = SAME AS APPLICABLE; PRICE DIFFERENCE
021200*    IS -0.15 WHEN SUSPECTED, ELSE ZERO.
021300     SET  WK-X-MEASURE-IDX TO 3.
021400     IF WK-C-VMSR-CHINA-SHR > 0.2000
021500        AND WK-C-VMSR-PRD-DECLINE > 0.0500
021600        MOVE WK-C-APPLICABLE TO WK-C-VMSR-APPLIC(WK-X-MEASURE-IDX)
021700        MOVE 60               TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
021800        IF WK-C-VMSR-CHINA-SHR > 0.4000
021900           ADD 20 TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
022000        END-IF
022100        IF WK-C-VMSR-PRD-DECLINE > 0.2000
022200           ADD 20 TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
022300        END-IF
022400        IF WK-C-VMSR-SCORE(WK-X-MEASURE-IDX) > 100
022500           MOVE 100 TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
022600        END-IF
022700        MOVE -0.1500          TO WK-C-VMSR-PRICEDIFF(WK-X-MEASURE-IDX)
022800        MOVE "China import share above 20 pct with declining production"
022900                            TO WK-C-VMSR-REASONING(WK-X-MEASURE-IDX)
023000     END-IF.
023100
023200 E300-EVAL-ANTI-DUMPING-CHINA-EX.
023300     EXIT.
023400
023500*----------------------------------------------------------------*
023600 E400-EVAL-EAEU-REGULATION.
023700*----------------------------------------------------------------*
023800*    MEASURE 4 - APPLICABLE WHEN THE FIRST TWO DIGITS OF THE TN
023900*    VED CODE ARE NUMERIC AND BETWEEN 01 AND 24 (FOOD CHAPTERS).
024000*    FIXED SCORE 75 WHEN APPLICABLE, ELSE 0.
024100     SET  WK-X-MEASURE-IDX TO 4.
024200     MOVE WK-C-VMSR-TNVED       TO WK-C-TNVED-WORK.
024300     IF WK-C-TNVED-CH2 IS NUMERIC
024400        AND WK-N-TNVED-CH2-R >= 1
024500        AND WK-N-TNVED-CH2-R <= 24
024600        MOVE WK-C-APPLICABLE TO WK-C-VMSR-APPLIC(WK-X-MEASURE-IDX)
024700        MOVE 75               TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
024800        MOVE "TN VED chapter 01-24, food product covered by EAEU regs"
024900                            TO WK-C-VMSR-REASONING(WK-X-MEASURE-IDX)
025000     END-IF.
025100
025200 E400-EVAL-EAEU-REGULATION-EX.
025300     EXIT.
025400
025500*----------------------------------------------------------------*
025600 E500-EVAL-PRODUCTION-MONITORING.
025700*----------------------------------------------------------------*
025800*    MEASURE 5 - ALWAYS APPLICABLE, FIXED SCORE 65.
025900     SET  WK-X-MEASURE-IDX TO 5.
026000     MOVE WK-C-APPLICABLE   TO WK-C-VMSR-APPLIC(WK-X-MEASURE-IDX).
026100     MOVE 65                TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX).
026200     MOVE "Standing monitoring measure, always in effect"
026300                         TO WK-C-VMSR-REASONING(WK-X-MEASURE-IDX).
026400
026500 E500-EVAL-PRODUCTION-MONITORING-EX.
026600     EXIT.
026700
026800*----------------------------------------------------------------*
026900 E600-EVAL-OTHER.
027000*----------------------------------------------------------------*
027100*    MEASURE 6 - APPLICABLE WHEN PRODUCTION DECLINE EXCEEDS 0.25
027200*    (SCORE 70) OR A TARIFF QUOTA IS ON RECORD (SCORE 65).  WHEN
027300*    BOTH HOLD THE HIGHER OF THE TWO SCORES APPLIES.
027400     SET  WK-X-MEASURE-IDX TO 6.
027500     IF WK-C-VMSR-PRD-DECLINE > 0.2500
027600        OR WK-C-VMSR-QUOTA = "Y"
027700        MOVE WK-C-APPLICABLE TO WK-C-VMSR-APPLIC(WK-X-MEASURE-IDX)
027800        MOVE 65               TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
027900        IF WK-C-VMSR-PRD-DECLINE > 0.2500
028000           MOVE 70            TO WK-C-VMSR-SCORE(WK-X-MEASURE-IDX)
028100        END-IF
028200        MOVE "Steep production decline or an existing tariff quota"
028300                            TO WK-C-VMSR-REASONING(WK-X-MEASURE-IDX)
028400     END-IF.
028500
028600 E600-EVAL-OTHER-EX.
028700     EXIT.
028800
028900*----------------------------------------------------------------*
029000 E950-COMPUTE-TOTAL-SCORE.
029100*----------------------------------------------------------------*
029200*    TOTAL SCORE = ARITHMETIC MEAN OF THE SCORES OF ALL
029300*    APPLICABLE MEASURES, ROUNDED HALF-UP TO 2 DECIMALS, ZERO
029400*    IF NONE ARE APPLICABLE.
029500     MOVE ZERO                TO WK-N-SCORE-SUM.
029600     MOVE ZERO                TO WK-N-SCORE-CNT.
029700     PERFORM E955-ADD-ONE-SCORE
029800        THRU E955-ADD-ONE-SCORE-EX
029900        VARYING WK-X-MEASURE-IDX FROM 1 BY 1
030000           UNTIL WK-X-MEASURE-IDX > 6.
030100
030200     IF WK-N-SCORE-CNT = ZERO
030300        MOVE ZERO             TO WK-C-VMSR-TOTAL-SCORE
030400     ELSE
030500        COMPUTE WK-C-VMSR-TOTAL-SCORE ROUNDED =
030600                WK-N-SCORE-SUM / WK-N-SCORE-CNT
030700     END-IF.
030800     MOVE WK-N-SCORE-CNT       TO WK-C-VMSR-APPLIC-CNT.
030900
031000 E950-COMPUTE-TOTAL-SCORE-EX.
031100     EXIT.
031200
031300 E955-ADD-ONE-SCORE.
031400*----------------------------------------------------------------*
031500     IF WK-C-VMSR-APPLIC(WK-X-MEASURE-IDX) = WK-C-APPLICABLE
031600        ADD 1 TO WK-N-SCORE-CNT
031700        ADD WK-C-VMSR-SCORE(WK-X-MEASURE-IDX) TO WK-N-SCORE-SUM
031800     END-IF.
031900
032000 E955-ADD-ONE-SCORE-EX.
032100     EXIT.
032200
032300*----------------------------------------------------------------*
032400 E960-SELECT-TOP-MEASURE.
032500*----------------------------------------------------------------*
032600*    RECOMMENDED MEASURE IS THE APPLICABLE MEASURE WITH THE
032700*    HIGHEST SCORE - TIES KEEP THE FIRST ENCOUNTERED, MEASURES
032800*    ARE ALREADY SCANNED IN ORDER 1 THROUGH 6.
032900     MOVE SPACES              TO WK-C-VMSR-TOP-MEASURE.
033000     MOVE ZERO                TO WK-N-BEST-SCORE.
033100     PERFORM E965-CHECK-ONE-MEASURE
033200        THRU E965-CHECK-ONE-MEASURE-EX
033300        VARYING WK-X-MEASURE-IDX FROM 1 BY 1
033400           UNTIL WK-X-MEASURE-IDX > 6.
033500
033600 E960-SELECT-TOP-MEASURE-EX.
033700     EXIT.
033800
033900 E965-CHECK-ONE-MEASURE.
034000*----------------------------------------------------------------*
034100     IF WK-C-VMSR-APPLIC(WK-X-MEASURE-IDX) = WK-C-APPLICABLE
034200        AND WK-C-VMSR-SCORE(WK-X-MEASURE-IDX) > WK-N-BEST-SCORE
034300        MOVE WK-C-VMSR-SCORE(WK-X-MEASURE-IDX) TO WK-N-BEST-SCORE
034400        MOVE WK-C-VMSR-TYPE(WK-X-MEASURE-IDX)
034500                               TO WK-C-VMSR-TOP-MEASURE
034600     END-IF.
034700
034800 E965-CHECK-ONE-MEASURE-EX.
034900     EXIT.
035000
035100******************************************************************
035200*************** END OF PROGRAM SOURCE - TRFVMSR ***************
035300******************************************************************
