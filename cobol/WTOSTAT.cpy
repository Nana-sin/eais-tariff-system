000100*****************************************************************
000200* WTOSTAT.CPY - IN-MEMORY WTO SCHEDULE TABLE, LOADED ONCE FROM
000300*               THE WTOTARIF FILE BY TRFVWTO ON ITS FIRST CALL
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* TTP0501 11/07/1994 KOHYSL  INITIAL VERSION - 200 ROW CAPACITY
000800* TTP1077 03/06/1997 KOHYSL  CAPACITY RAISED 200 TO 500 ROWS TO
000900*                            COVER THE FULL HS 6-DIGIT SCHEDULE
001000*****************************************************************
001100 01  WK-N-WTOSTAT-MAX             PIC 9(03) COMP VALUE 500.
001200 01  WK-N-WTOSTAT-CNT             PIC 9(03) COMP VALUE ZERO.
001300 01  WK-C-WTOSTAT-TABLE.
001400     05  WK-C-WTOSTAT-ROW OCCURS 500 TIMES
001500                          INDEXED BY WK-X-WTOSTAT-IDX.
001600         10  WK-C-WTOSTAT-PREFIX      PIC X(06).
001700         10  WK-C-WTOSTAT-NAME        PIC X(40).
001800         10  WK-C-WTOSTAT-BOUND       PIC 9(03)V9(02).
001900         10  WK-C-WTOSTAT-APPLIED     PIC 9(03)V9(02).
002000         10  WK-C-WTOSTAT-STATUS      PIC X(20).
002100         10  WK-C-WTOSTAT-ITA         PIC X(01).
002200         10  WK-C-WTOSTAT-QUOTA       PIC X(01).
