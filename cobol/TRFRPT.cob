000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFRPT.
000500 AUTHOR.         KOHYSL.
000600 INSTALLATION.   TTP EVALUATION SUITE.
000700 DATE-WRITTEN.   19 JUN 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO     *
001200*              PRINT THE TARIFF-POLICY EVALUATION REPORT.  ONE   *
001300*              CALL PER REQUEST PRINTS THE PRODUCT, THE SIX      *
001400*              MEASURE RESULTS AND THE TOTAL SCORE/TOP MEASURE;  *
001500*              A FINAL CALL AT END OF JOB PRINTS THE CONTROL     *
001600*              TOTALS PAGE.  CALLED BY TRFEVREC.                 *
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                       *
001900*----------------------------------------------------------------*
002000* MOD.#  INIT   DATE        DESCRIPTION                          *
002100* ------ ------ ----------  ------------------------------------ *
002200* TTP2401 KOHYSL 19/06/1994 - INITIAL VERSION                    *
002300* TTP2946 BEEKSL 22/09/1998 - Y2K REVIEW - PAGE-COUNT FIELD       *
002400*                             HELD COMP, NO 2-DIGIT YEAR PRINTED *
002500* TTP4230 CHNGKS 05/11/2007 - HEADING NOW FORCED BY UPSI-0 ON     *
002600*                             THE FIRST DETAIL CALL, WAS ALWAYS  *
002700*                             SKIPPING PAGE 1 OF THE PRINT FILE  *
002710* TTP4504 RONGRJ 12/08/2011 - MEASURE LINE NOW SHOWS THE MEASURE *
002720*                             NUMBER, NAME AND KEY INDICATOR IN  *
002730*                             PLACE OF THE REASONING TEXT; FINAL *
002740*                             TOTALS PAGE NOW SHOWS THE MEASURE  *
002750*                             RECORD COUNT AND THE AVERAGE SCORE *
002760* TTP4513 RONGRJ 12/08/2011 - PER-REQUEST TOTAL LINE NOW SHOWS   *
002770*                             THE APPLICABLE MEASURE COUNT AHEAD *
002780*                             OF THE TOTAL SCORE                 *
002800*----------------------------------------------------------------*
002900        EJECT
003000********************
003100 ENVIRONMENT DIVISION.
003200********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003700                   C01 IS TOP-OF-FORM
003800                   UPSI-0 IS UPSI-SWITCH-0
003900                     ON  STATUS IS U0-ON
004000                     OFF STATUS IS U0-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT RPTFILE ASSIGN TO DATABASE-RPTFILE
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS  IS WK-C-VRPT-FS.
004600 EJECT
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  RPTFILE
005000     LABEL RECORDS ARE STANDARD
005100     RECORDING MODE IS F.
005200 01  RPT-LINE                    PIC X(132).
005300
005400 WORKING-STORAGE SECTION.
005500************************
005600 01  FILLER               PIC X(24) VALUE
005700        "** PROGRAM TRFRPT    **".
005800
005900* ------------- COMMON WORKING STORAGE (ASCMWS) --------------*
006000 01  WK-C-COMMON.
006100        COPY ASCMWS.
006200
006300* ---------------- PROGRAM WORKING STORAGE -----------------*
006400 01  WK-C-WORK-AREA.
006500     05  WK-C-FOUND        PIC X(01) VALUE "Y".
006600     05  WK-C-NOT-FOUND    PIC X(01) VALUE "N".
006700     05  WK-C-FIRST-CALL   PIC X(01) VALUE "Y".
006800     05  WK-C-ACCEPT-DATE  PIC X(06).
006900     05  FILLER            PIC X(09) VALUE SPACES.
007000
007100 01  WK-N-WORK-AREA.
007200     05  WK-N-LINE-CNT      PIC 9(03) COMP VALUE ZERO.
007300     05  WK-N-PAGE-CNT      PIC 9(03) COMP VALUE ZERO.
007400     05  WK-N-LINES-PER-PG  PIC 9(03) COMP VALUE 55.
007410     05  WK-N-MSR-NUM       PIC 9(02) COMP VALUE ZERO.
007500
007600* --------- REQUEST-ID SHORT-FORM VIEW FOR THE DETAIL LINE ---------*
007700*        THE REQUEST ID IS A 36-BYTE UUID - TOO WIDE FOR THE       *
007800*        DETAIL LINE, SO ONLY THE FIRST 8 BYTES ARE PRINTED        *
007900 01  WK-C-REQID-WORK          PIC X(36).
008000 01  WK-C-REQID-WORK-R REDEFINES WK-C-REQID-WORK.
008100     05  WK-C-REQID-SHORT     PIC X(08).
008200     05  FILLER               PIC X(28).
008300
008400* ------------- REPORT STATUS-TEXT VALIDATION TABLE ----------------*
008500 01  WK-C-STATUS-LITERALS.
008600     05  FILLER  PIC X(12) VALUE "COMPLETED   ".
008700     05  FILLER  PIC X(12) VALUE "FAILED      ".
008800 01  WK-C-STATUS-TABLE REDEFINES WK-C-STATUS-LITERALS.
008900     05  WK-C-STATUS-ROW OCCURS 2 TIMES
009000                          INDEXED BY WK-X-STATUS-IDX
009100                          PIC X(12).
009200
009300* ------------------- REPORT HEADING LINE -----------------------*
009400 01  WK-C-HEAD-LINE-1.
009500     05  FILLER               PIC X(01) VALUE SPACES.
009600     05  FILLER               PIC X(45) VALUE
009700            "TARIFF POLICY EVALUATION REPORT - TRFRPT".
009800     05  FILLER               PIC X(07) VALUE "RUN ".
009900     05  WK-C-HEAD-RUNDATE    PIC X(08).
010000     05  FILLER               PIC X(05) VALUE SPACES.
010100     05  FILLER               PIC X(05) VALUE "PAGE ".
010200     05  WK-C-HEAD-PAGE-ED    PIC ZZ9.
010300     05  FILLER               PIC X(61) VALUE SPACES.
010400
010500 01  WK-C-HEAD-LINE-2.
010600     05  FILLER               PIC X(01) VALUE SPACES.
010700     05  FILLER               PIC X(10) VALUE "REQUEST ID".
010800     05  FILLER               PIC X(15) VALUE SPACES.
010900     05  FILLER               PIC X(04) VALUE "CODE".
011000     05  FILLER               PIC X(10) VALUE SPACES.
011100     05  FILLER               PIC X(20) VALUE "PRODUCT NAME".
011200     05  FILLER               PIC X(20) VALUE SPACES.
011300     05  FILLER               PIC X(06) VALUE "STATUS".
011400     05  FILLER               PIC X(46) VALUE SPACES.
011500
011600* ------------------- REPORT DETAIL LINES -------------------------*
011700 01  WK-C-DETAIL-LINE-1.
011800     05  FILLER               PIC X(01) VALUE SPACES.
011900     05  WK-C-DET-REQUEST-ID  PIC X(08).
012000     05  FILLER               PIC X(04) VALUE SPACES.
012100     05  WK-C-DET-TNVED       PIC X(10).
012200     05  FILLER               PIC X(04) VALUE SPACES.
012300     05  WK-C-DET-PRODNAME    PIC X(40).
012400     05  FILLER               PIC X(04) VALUE SPACES.
012500     05  WK-C-DET-STATUS      PIC X(12).
012600     05  FILLER               PIC X(21) VALUE SPACES.
012700
012800 01  WK-C-MEASURE-LINE.
012810*                                                                TTP4504
012900     05  FILLER               PIC X(03) VALUE SPACES.
012910     05  WK-C-MSR-NUM-OUT     PIC Z9.
012920     05  FILLER               PIC X(02) VALUE SPACES.
012930     05  WK-C-MSR-NAME-OUT    PIC X(40).
013100     05  FILLER               PIC X(02) VALUE SPACES.
013200     05  WK-C-MSR-APPLIC-OUT  PIC X(03).
013300     05  FILLER               PIC X(02) VALUE SPACES.
013400     05  WK-C-MSR-SCORE-OUT   PIC ZZ9.99.
013410     05  FILLER               PIC X(02) VALUE SPACES.
013420     05  WK-C-MSR-INDIC-OUT   PIC 9.9999.
013700     05  FILLER               PIC X(64) VALUE SPACES.
013800
013900 01  WK-C-TOTAL-LINE.
014000     05  FILLER               PIC X(03) VALUE SPACES.
014010*                                                                TTP4513
014020     05  FILLER               PIC X(20) VALUE "APPLICABLE COUNT   -".
014030     05  WK-C-TOT-APPLIC-OUT  PIC Z9.
014040     05  FILLER               PIC X(05) VALUE SPACES.
014100     05  FILLER               PIC X(20) VALUE "TOTAL SCORE       -".
014200     05  WK-C-TOT-SCORE-OUT   PIC ZZ9.99.
014300     05  FILLER               PIC X(05) VALUE SPACES.
014400     05  FILLER               PIC X(24) VALUE "RECOMMENDED MEASURE   -".
014500     05  WK-C-TOT-MEASURE-OUT PIC X(22).
014600     05  FILLER               PIC X(25) VALUE SPACES.
014700
014800 01  WK-C-BLANK-LINE          PIC X(132) VALUE SPACES.
014900
015000* --------------------- FINAL TOTALS PAGE --------------------------*
015100 01  WK-C-FINAL-LINE-1.
015200     05  FILLER               PIC X(01) VALUE SPACES.
015300     05  FILLER               PIC X(40) VALUE
015400            "END OF JOB - EVALUATION CONTROL TOTALS".
015500     05  FILLER               PIC X(91) VALUE SPACES.
015600
015700 01  WK-C-FINAL-LINE-2.
015800     05  FILLER               PIC X(03) VALUE SPACES.
015900     05  FILLER               PIC X(24) VALUE "REQUESTS READ         -".
016000     05  WK-C-FIN-READ-OUT    PIC ZZZZ9.
016100     05  FILLER               PIC X(100) VALUE SPACES.
016200
016300 01  WK-C-FINAL-LINE-3.
016400     05  FILLER               PIC X(03) VALUE SPACES.
016500     05  FILLER               PIC X(24) VALUE "REQUESTS COMPLETED    -".
016600     05  WK-C-FIN-COMPL-OUT   PIC ZZZZ9.
016700     05  FILLER               PIC X(100) VALUE SPACES.
016800
016900 01  WK-C-FINAL-LINE-4.
017000     05  FILLER               PIC X(03) VALUE SPACES.
017100     05  FILLER               PIC X(24) VALUE "REQUESTS FAILED       -".
017200     05  WK-C-FIN-FAIL-OUT    PIC ZZZZ9.
017300     05  FILLER               PIC X(100) VALUE SPACES.
017310*                                                                TTP4504
017320 01  WK-C-FINAL-LINE-5.
017330     05  FILLER               PIC X(03) VALUE SPACES.
017340     05  FILLER               PIC X(24) VALUE "MEASURE RECORDS WRITTEN".
017350     05  WK-C-FIN-MSRCNT-OUT  PIC ZZZZZZ9.
017360     05  FILLER               PIC X(98) VALUE SPACES.
017370 01  WK-C-FINAL-LINE-6.
017380     05  FILLER               PIC X(03) VALUE SPACES.
017390     05  FILLER               PIC X(24) VALUE "AVERAGE TOTAL SCORE   -".
017395     05  WK-C-FIN-AVGSC-OUT   PIC ZZ9.99.
017398     05  FILLER               PIC X(99) VALUE SPACES.
017400
017500 EJECT
017600 LINKAGE SECTION.
017700*****************
017800 COPY VRPT.
017900 EJECT
018000********************************************
018100 PROCEDURE DIVISION USING WK-C-VRPT-RECORD.
018200********************************************
018300 MAIN-MODULE.
018400     IF WK-C-FIRST-CALL = WK-C-FOUND
018500        PERFORM A100-OPEN-REPORT-FILE
018600           THRU A199-OPEN-REPORT-FILE-EX
018700        SET UPSI-SWITCH-0 TO ON
018800        MOVE WK-C-NOT-FOUND   TO WK-C-FIRST-CALL
018900     END-IF.
019000
019100     IF WK-C-VRPT-FINAL-CALL
019200        PERFORM E000-PRINT-FINAL-TOTALS
019300           THRU E999-PRINT-FINAL-TOTALS-EX
019400        PERFORM Z000-CLOSE-REPORT-FILE
019500           THRU Z999-CLOSE-REPORT-FILE-EX
019600     ELSE
019700        PERFORM B000-PRINT-DETAIL-BLOCK
019800           THRU B999-PRINT-DETAIL-BLOCK-EX
019900     END-IF.
020000
020100     GOBACK.
020200
020300*----------------------------------------------------------------*
020400 A100-OPEN-REPORT-FILE.
020500*----------------------------------------------------------------*
020600     ACCEPT WK-C-ACCEPT-DATE FROM DATE.
020700     MOVE "20"                     TO WK-C-RUN-DATE-CC.
020800     MOVE WK-C-ACCEPT-DATE(1:2)    TO WK-C-RUN-DATE-YY.
020900     MOVE WK-C-ACCEPT-DATE(3:2)    TO WK-C-RUN-DATE-MM.
021000     MOVE WK-C-ACCEPT-DATE(5:2)    TO WK-C-RUN-DATE-DD.
021100     OPEN OUTPUT RPTFILE.
021200     IF WK-C-VRPT-FS NOT = "00"
021300        DISPLAY "TRFRPT - OPEN FILE ERROR - RPTFILE"
021400        DISPLAY "FILE STATUS IS " WK-C-VRPT-FS
021500     END-IF.
021600 A199-OPEN-REPORT-FILE-EX.
021700     EXIT.
021800
021900*----------------------------------------------------------------*
022000  B000-PRINT-DETAIL-BLOCK.                                        TTP4230
022100*----------------------------------------------------------------*
022200     IF U0-ON
022300        PERFORM C000-PRINT-HEADING
022400           THRU C999-PRINT-HEADING-EX
022500        SET UPSI-SWITCH-0 TO OFF
022600     END-IF.
022700
022800     IF WK-N-LINE-CNT > WK-N-LINES-PER-PG
022900        PERFORM C000-PRINT-HEADING
023000           THRU C999-PRINT-HEADING-EX
023100     END-IF.
023200
023300     MOVE WK-C-VRPT-REQUEST-ID   TO WK-C-REQID-WORK.
023400     MOVE WK-C-REQID-SHORT       TO WK-C-DET-REQUEST-ID.
023500     MOVE WK-C-VRPT-TNVED-CODE   TO WK-C-DET-TNVED.
023600     MOVE WK-C-VRPT-PRODUCT-NAME(1:40) TO WK-C-DET-PRODNAME.
023700
023800     SET WK-X-STATUS-IDX TO 1.
023900     SEARCH WK-C-STATUS-ROW
024000        AT END DISPLAY "TRFRPT - UNRECOGNISED STATUS - "
024100                       WK-C-VRPT-STATUS
024200        WHEN WK-C-STATUS-ROW(WK-X-STATUS-IDX) = WK-C-VRPT-STATUS
024300           CONTINUE
024400     END-SEARCH.
024500     MOVE WK-C-VRPT-STATUS       TO WK-C-DET-STATUS.
024600     WRITE RPT-LINE FROM WK-C-DETAIL-LINE-1
024700        AFTER ADVANCING 2 LINES.
024800     ADD 2 TO WK-N-LINE-CNT.
024900
025000     PERFORM D100-PRINT-ONE-MEASURE
025100        THRU D199-PRINT-ONE-MEASURE-EX
025200           VARYING WK-X-VRPT-IDX FROM 1 BY 1
025300           UNTIL WK-X-VRPT-IDX > 6.
025400
025450     MOVE WK-C-VRPT-APPLIC-CNT   TO WK-C-TOT-APPLIC-OUT.       TTP4513
025500     MOVE WK-C-VRPT-TOTAL-SCORE  TO WK-C-TOT-SCORE-OUT.
025600     MOVE WK-C-VRPT-TOP-MEASURE  TO WK-C-TOT-MEASURE-OUT.
025700     WRITE RPT-LINE FROM WK-C-TOTAL-LINE
025800        AFTER ADVANCING 1 LINE.
025900     ADD 1 TO WK-N-LINE-CNT.
026000
026100     WRITE RPT-LINE FROM WK-C-BLANK-LINE
026200        AFTER ADVANCING 1 LINE.
026300     ADD 1 TO WK-N-LINE-CNT.
026400
026500 B999-PRINT-DETAIL-BLOCK-EX.
026600     EXIT.
026700
026800*----------------------------------------------------------------*
026900 C000-PRINT-HEADING.
027000*----------------------------------------------------------------*
027100     ADD 1 TO WK-N-PAGE-CNT.
027200     MOVE WK-N-PAGE-CNT       TO WK-C-HEAD-PAGE-ED.
027300     MOVE WK-C-RUN-DATE       TO WK-C-HEAD-RUNDATE.
027400     WRITE RPT-LINE FROM WK-C-HEAD-LINE-1
027500        AFTER ADVANCING TOP-OF-FORM.
027600     WRITE RPT-LINE FROM WK-C-HEAD-LINE-2
027700        AFTER ADVANCING 2 LINES.
027800     WRITE RPT-LINE FROM WK-C-BLANK-LINE
027900        AFTER ADVANCING 1 LINE.
028000     MOVE 4 TO WK-N-LINE-CNT.
028100 C999-PRINT-HEADING-EX.
028200     EXIT.
028300
028400*----------------------------------------------------------------*
028500 D100-PRINT-ONE-MEASURE.                                         TTP4504
028600*----------------------------------------------------------------*
028610     SET WK-N-MSR-NUM TO WK-X-VRPT-IDX.
028620     MOVE WK-N-MSR-NUM             TO WK-C-MSR-NUM-OUT.
028630     MOVE WK-C-VRPT-MSR-NAME(WK-X-VRPT-IDX)(1:40)
028640                               TO WK-C-MSR-NAME-OUT.
028900     IF WK-C-VRPT-MSR-APPLIC(WK-X-VRPT-IDX) = "Y"
029000        MOVE "YES"             TO WK-C-MSR-APPLIC-OUT
029100     ELSE
029200        MOVE "NO "             TO WK-C-MSR-APPLIC-OUT
029300     END-IF.
029400     MOVE WK-C-VRPT-MSR-SCORE(WK-X-VRPT-IDX)
029500                               TO WK-C-MSR-SCORE-OUT.
029610     MOVE WK-C-VRPT-MSR-INDIC(WK-X-VRPT-IDX)
029620                               TO WK-C-MSR-INDIC-OUT.
029800     WRITE RPT-LINE FROM WK-C-MEASURE-LINE
029900        AFTER ADVANCING 1 LINE.
030000     ADD 1 TO WK-N-LINE-CNT.
030100 D199-PRINT-ONE-MEASURE-EX.
030200     EXIT.
030300
030400*----------------------------------------------------------------*
030500 E000-PRINT-FINAL-TOTALS.
030600*----------------------------------------------------------------*
030700     WRITE RPT-LINE FROM WK-C-FINAL-LINE-1
030800        AFTER ADVANCING TOP-OF-FORM.
030900     WRITE RPT-LINE FROM WK-C-BLANK-LINE
031000        AFTER ADVANCING 1 LINE.
031100     MOVE WK-C-VRPT-TOT-READ     TO WK-C-FIN-READ-OUT.
031200     WRITE RPT-LINE FROM WK-C-FINAL-LINE-2
031300        AFTER ADVANCING 2 LINES.
031400     MOVE WK-C-VRPT-TOT-COMPLETE TO WK-C-FIN-COMPL-OUT.
031500     WRITE RPT-LINE FROM WK-C-FINAL-LINE-3
031600        AFTER ADVANCING 1 LINE.
031700     MOVE WK-C-VRPT-TOT-FAILED   TO WK-C-FIN-FAIL-OUT.
031800     WRITE RPT-LINE FROM WK-C-FINAL-LINE-4
031900        AFTER ADVANCING 1 LINE.
031910     MOVE WK-C-VRPT-TOT-MEASURES TO WK-C-FIN-MSRCNT-OUT.
031920     WRITE RPT-LINE FROM WK-C-FINAL-LINE-5
031930        AFTER ADVANCING 1 LINE.
031940     MOVE WK-C-VRPT-TOT-AVG-SCORE TO WK-C-FIN-AVGSC-OUT.
031950     WRITE RPT-LINE FROM WK-C-FINAL-LINE-6
031960        AFTER ADVANCING 1 LINE.
032000 E999-PRINT-FINAL-TOTALS-EX.
032100     EXIT.
032200
032300*----------------------------------------------------------------*
032400 Z000-CLOSE-REPORT-FILE.
032500*----------------------------------------------------------------*
032600     CLOSE RPTFILE.
032700 Z999-CLOSE-REPORT-FILE-EX.
032800     EXIT.
