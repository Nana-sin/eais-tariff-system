000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVCTX.
000500 AUTHOR.         RONGRJ.
000600 INSTALLATION.   TTP EVALUATION SUITE.
000700 DATE-WRITTEN.   14 FEB 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO     *
001200*              BUILD THE TRADE PART OF THE EVALUATION CONTEXT    *
001300*              FOR AN HS CODE - CHINA IMPORT SHARE, UNFRIENDLY-  *
001400*              COUNTRY IMPORT SHARE, TOTAL IMPORT SHARE AND THE  *
001500*              YEAR-ON-YEAR IMPORT STABILITY FLAG - FROM THE     *
001600*              TRADEDAT AND IMPHIST REFERENCE FILES.             *
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                       *
001900*----------------------------------------------------------------*
002000* MOD.#  INIT   DATE        DESCRIPTION                          *
002100* ------ ------ ----------  ------------------------------------ *
002200* TTP2004 RONGRJ 14/02/1994 - INITIAL VERSION                    *
002300* TTP2404 KOHYSL 19/06/1997 - UNFRIENDLY-COUNTRY LIST WIDENED    *
002400*                             TO 20 COUNTRIES PER TRADE POLICY   *
002500*                             COMMITTEE MINUTE 97/44             *
002600* TTP2944 BEEKSL 22/09/1998 - Y2K REVIEW - HS-YEAR HELD AS A     *
002700*                             4-DIGIT FIELD THROUGHOUT, NO       *
002800*                             CHANGE REQUIRED                    *
002900* TTP4111 CHNGKS 17/03/2008 - TRADE AND IMPORT-HISTORY DATA NO   *
003000*                             LONGER HELD AS LITERAL TABLES -    *
003100*                             LOADED FROM THE TRADEDAT AND       *
003200*                             IMPHIST FILES ON THE FIRST CALL,   *
003300*                             PAIRING IMPHIST'S HEADERLESS YEAR  *
003400*                             GROUPS TO THE HS CODES SEEN WHILE  *
003500*                             READING TRADEDAT                   *
003600*----------------------------------------------------------------*
003700        EJECT
003800********************
003900 ENVIRONMENT DIVISION.
004000********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT TRADEDAT ASSIGN TO DATABASE-TRADEDAT                  TTP4111
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS WK-C-VCTX-FS.
005000     SELECT IMPHIST  ASSIGN TO DATABASE-IMPHIST                   TTP4111
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS WK-C-VCTX-FS.
005300 EJECT
005400 DATA DIVISION.
005500 FILE SECTION.
005600                                                                  TTP4111
005700 FD  TRADEDAT
005800     LABEL RECORDS ARE STANDARD
005900     RECORDING MODE IS F.
006000     COPY TRADEDAT.
006100                                                                  TTP4111
006200 FD  IMPHIST
006300     LABEL RECORDS ARE STANDARD
006400     RECORDING MODE IS F.
006500     COPY IMPHIST.
006600
006700 WORKING-STORAGE SECTION.
006800************************
006900 01  FILLER               PIC X(24) VALUE
007000        "** PROGRAM TRFVCTX   **".
007100
007200* ---------------- PROGRAM WORKING STORAGE -----------------*
007300 01  WK-C-WORK-AREA.
007400     05  WK-C-FOUND        PIC X(01) VALUE "Y".
007500     05  WK-C-NOT-FOUND    PIC X(01) VALUE "N".
007600     05  WK-C-BREACH-SW    PIC X(01) VALUE "N".
007700     05  WK-C-FIRST-CALL   PIC X(01) VALUE "Y".                   TTP4111
007800     05  WK-C-PREV-HSCODE  PIC X(06) VALUE SPACES.
007900
008000 01  WK-C-VCTX-TNVED-WORK      PIC X(10).
008100 01  WK-C-VCTX-TNVED-WORK-R REDEFINES WK-C-VCTX-TNVED-WORK.
008200     05  WK-C-TNVED-HS6        PIC X(06).
008300     05  WK-C-TNVED-REST       PIC X(04).
008400
008500 01  WK-N-WORK-AREA.
008600     05  WK-N-HSLIST-PTR       PIC 9(04) COMP VALUE ZERO.
008700     05  WK-N-PREV-YEAR        PIC 9(04) COMP VALUE 9999.
008800     05  WK-N-YEAR-CNT         PIC 9(03) COMP VALUE ZERO.
008900     05  WK-N-ALL-TOTAL        PIC 9(15)V9(02) VALUE ZERO.
009000     05  WK-N-CHINA-TOTAL      PIC 9(15)V9(02) VALUE ZERO.
009100     05  WK-N-UNFRLY-TOTAL     PIC 9(15)V9(02) VALUE ZERO.
009200     05  WK-N-PREV-VALUE       PIC 9(13)V9(02) VALUE ZERO.
009300     05  WK-N-CHANGE-PCT       PIC S9(05)V9(02) VALUE ZERO.
009400
009500*        ISO CODES FOR CHINA - BOTH THE 3-LETTER AND 2-LETTER
009600*        FORMS ARE ACCEPTED ON THE TRADE PARTNER FIELD.
009700 01  WK-C-CHINA-ISO-LIST.
009800     05  FILLER  PIC X(03) VALUE "CHN".
009900     05  FILLER  PIC X(03) VALUE "CN ".
010000 01  WK-C-CHINA-ISO-TABLE REDEFINES WK-C-CHINA-ISO-LIST.
010100     05  WK-C-CHINA-ISO-ROW OCCURS 2 TIMES
010200                             INDEXED BY WK-X-CHINA-IDX
010300                             PIC X(03).
010400
010500*        ISO CODES FOR THE UNFRIENDLY-COUNTRY LIST - BOTH THE
010600*        3-LETTER AND 2-LETTER FORMS ARE ACCEPTED.
010700     01  WK-C-UNFRLY-ISO-LIST.                                    TTP2404
010800     05  FILLER  PIC X(03) VALUE "USA".
010900     05  FILLER  PIC X(03) VALUE "US ".
011000     05  FILLER  PIC X(03) VALUE "GBR".
011100     05  FILLER  PIC X(03) VALUE "GB ".
011200     05  FILLER  PIC X(03) VALUE "DEU".
011300     05  FILLER  PIC X(03) VALUE "DE ".
011400     05  FILLER  PIC X(03) VALUE "FRA".
011500     05  FILLER  PIC X(03) VALUE "FR ".
011600     05  FILLER  PIC X(03) VALUE "JPN".
011700     05  FILLER  PIC X(03) VALUE "JP ".
011800     05  FILLER  PIC X(03) VALUE "CAN".
011900     05  FILLER  PIC X(03) VALUE "CA ".
012000     05  FILLER  PIC X(03) VALUE "AUS".
012100     05  FILLER  PIC X(03) VALUE "AU ".
012200     05  FILLER  PIC X(03) VALUE "NZL".
012300     05  FILLER  PIC X(03) VALUE "NZ ".
012400     05  FILLER  PIC X(03) VALUE "KOR".
012500     05  FILLER  PIC X(03) VALUE "KR ".
012600     05  FILLER  PIC X(03) VALUE "SGP".
012700     05  FILLER  PIC X(03) VALUE "SG ".
012800     05  FILLER  PIC X(03) VALUE "NOR".
012900     05  FILLER  PIC X(03) VALUE "NO ".
013000     05  FILLER  PIC X(03) VALUE "CHE".
013100     05  FILLER  PIC X(03) VALUE "CH ".
013200     05  FILLER  PIC X(03) VALUE "ISL".
013300     05  FILLER  PIC X(03) VALUE "IS ".
013400     05  FILLER  PIC X(03) VALUE "AND".
013500     05  FILLER  PIC X(03) VALUE "AD ".
013600     05  FILLER  PIC X(03) VALUE "ALB".
013700     05  FILLER  PIC X(03) VALUE "AL ".
013800     05  FILLER  PIC X(03) VALUE "MNE".
013900     05  FILLER  PIC X(03) VALUE "ME ".
014000     05  FILLER  PIC X(03) VALUE "MKD".
014100     05  FILLER  PIC X(03) VALUE "MK ".
014200     05  FILLER  PIC X(03) VALUE "LIE".
014300     05  FILLER  PIC X(03) VALUE "LI ".
014400     05  FILLER  PIC X(03) VALUE "SMR".
014500     05  FILLER  PIC X(03) VALUE "SM ".
014600     05  FILLER  PIC X(03) VALUE "MCO".
014700     05  FILLER  PIC X(03) VALUE "MC ".
014800 01  WK-C-UNFRLY-ISO-TABLE REDEFINES WK-C-UNFRLY-ISO-LIST.
014900     05  WK-C-UNFRLY-ISO-ROW OCCURS 40 TIMES
015000                              INDEXED BY WK-X-UNFR-IDX
015100                              PIC X(03).
015200
015300 COPY TRDSTAT.
015400 COPY IMPSTAT.
015500 COPY TRFLDA.
015600
015700 EJECT
015800 LINKAGE SECTION.
015900*****************
016000 COPY VCTX.
016100 EJECT
016200********************************************
016300 PROCEDURE DIVISION USING WK-C-VCTX-RECORD.
016400********************************************
016500 MAIN-MODULE.
016600     IF WK-C-FIRST-CALL = WK-C-FOUND                              TTP4111
016700              PERFORM A100-LOAD-TRADEDAT-TABLE
016800                 THRU A199-LOAD-TRADEDAT-TABLE-EX
016900              PERFORM A200-LOAD-IMPHIST-TABLE
017000                 THRU A299-LOAD-IMPHIST-TABLE-EX
017100              MOVE WK-C-NOT-FOUND   TO WK-C-FIRST-CALL
017200           END-IF.
017300     PERFORM B000-START-PROGRAM-ROUTINE
017400        THRU B999-START-PROGRAM-ROUTINE-EX.
017500     PERFORM C000-COMPUTE-IMPORT-TOTALS
017600        THRU C999-COMPUTE-IMPORT-TOTALS-EX.
017700     PERFORM D000-DERIVE-SHARES
017800        THRU D999-DERIVE-SHARES-EX.
017900     PERFORM F000-DERIVE-STABILITY
018000        THRU F999-DERIVE-STABILITY-EX.
018100     GOBACK.
018200
018300*----------------------------------------------------------------*
018400  A100-LOAD-TRADEDAT-TABLE.                                       TTP4111
018500*----------------------------------------------------------------*
018600*    LOADS THE TRADE DATA FILE INTO WK-C-TRDSTAT-TABLE, AND
018700*    BUILDS THE LIST OF DISTINCT HS CODES SEEN (WK-C-HSLIST-
018800*    TABLE) IN THE ORDER THEY APPEAR, ONE TIME ONLY, THE FIRST
018900*    TIME THIS SUBROUTINE IS CALLED IN THE RUN UNIT.
019000     MOVE ZERO                TO WK-N-TRDSTAT-CNT.
019100     MOVE ZERO                TO WK-N-HSLIST-CNT.
019200     MOVE SPACES               TO WK-C-PREV-HSCODE.
019300     OPEN INPUT TRADEDAT.
019400     IF WK-C-VCTX-FS NOT = "00"
019500        DISPLAY "TRFVCTX - OPEN FILE ERROR - TRADEDAT"
019600        DISPLAY "FILE STATUS IS " WK-C-VCTX-FS
019700        GO TO A199-LOAD-TRADEDAT-TABLE-EX
019800     END-IF.
019900
020000     PERFORM A150-READ-ONE-TRADEDAT-ROW
020100        THRU A150-READ-ONE-TRADEDAT-ROW-EX
020200        UNTIL WK-C-VCTX-FS = "10"
020300           OR WK-N-TRDSTAT-CNT NOT < WK-N-TRDSTAT-MAX.
020400
020500     CLOSE TRADEDAT.
020600
020700 A199-LOAD-TRADEDAT-TABLE-EX.
020800     EXIT.
020900
021000 A150-READ-ONE-TRADEDAT-ROW.
021100*----------------------------------------------------------------*
021200     READ TRADEDAT
021300        AT END MOVE "10" TO WK-C-VCTX-FS
021400        GO TO A150-READ-ONE-TRADEDAT-ROW-EX.
021500
021600     ADD 1 TO WK-N-TRDSTAT-CNT.
021700     SET  WK-X-TRDSTAT-IDX TO WK-N-TRDSTAT-CNT.
021800     MOVE TRD-HS-CODE       TO WK-C-TRDSTAT-HSCODE(WK-X-TRDSTAT-IDX).
021900     MOVE TRD-YEAR          TO WK-C-TRDSTAT-YEAR(WK-X-TRDSTAT-IDX).
022000     MOVE TRD-FLOW-CODE     TO WK-C-TRDSTAT-FLOW(WK-X-TRDSTAT-IDX).
022100     MOVE TRD-PARTNER-ISO   TO WK-C-TRDSTAT-PARTNER(WK-X-TRDSTAT-IDX).
022200     MOVE TRD-VALUE         TO WK-C-TRDSTAT-VALUE(WK-X-TRDSTAT-IDX).
022300
022400     IF TRD-HS-CODE NOT = WK-C-PREV-HSCODE
022500        ADD 1 TO WK-N-HSLIST-CNT
022600        SET  WK-X-HSLIST-IDX TO WK-N-HSLIST-CNT
022700        MOVE TRD-HS-CODE    TO WK-C-HSLIST-CODE(WK-X-HSLIST-IDX)
022800        MOVE TRD-HS-CODE    TO WK-C-PREV-HSCODE
022900     END-IF.
023000
023100 A150-READ-ONE-TRADEDAT-ROW-EX.
023200     EXIT.
023300
023400*----------------------------------------------------------------*
023500  A200-LOAD-IMPHIST-TABLE.                                        TTP4111
023600*----------------------------------------------------------------*
023700*    LOADS THE IMPORT HISTORY FILE INTO WK-C-IMPSTAT-TABLE.
023800*    IMPHIST CARRIES NO HS CODE OF ITS OWN - EACH TIME THE YEAR
023900*    FAILS TO INCREASE FROM THE PRIOR ROW A NEW HS CODE GROUP
024000*    HAS STARTED, SO THE NEXT ENTRY IN WK-C-HSLIST-TABLE (BUILT
024100*    WHILE LOADING TRADEDAT ABOVE) IS PAIRED TO IT.
024200     MOVE ZERO                TO WK-N-IMPSTAT-CNT.
024300     MOVE ZERO                TO WK-N-HSLIST-PTR.
024400     MOVE 9999                TO WK-N-PREV-YEAR.
024500     OPEN INPUT IMPHIST.
024600     IF WK-C-VCTX-FS NOT = "00"
024700        DISPLAY "TRFVCTX - OPEN FILE ERROR - IMPHIST"
024800        DISPLAY "FILE STATUS IS " WK-C-VCTX-FS
024900        GO TO A299-LOAD-IMPHIST-TABLE-EX
025000     END-IF.
025100
025200     PERFORM A250-READ-ONE-IMPHIST-ROW
025300        THRU A250-READ-ONE-IMPHIST-ROW-EX
025400        UNTIL WK-C-VCTX-FS = "10"
025500           OR WK-N-IMPSTAT-CNT NOT < WK-N-IMPSTAT-MAX.
025600
025700     CLOSE IMPHIST.
025800
025900 A299-LOAD-IMPHIST-TABLE-EX.
026000     EXIT.
026100
026200 A250-READ-ONE-IMPHIST-ROW.
026300*----------------------------------------------------------------*
026400     READ IMPHIST
026500        AT END MOVE "10" TO WK-C-VCTX-FS
026600        GO TO A250-READ-ONE-IMPHIST-ROW-EX.
026700
026800     IF HIS-YEAR NOT > WK-N-PREV-YEAR
026900        ADD 1 TO WK-N-HSLIST-PTR
027000     END-IF.
027100     MOVE HIS-YEAR             TO WK-N-PREV-YEAR.
027200
027300     ADD 1 TO WK-N-IMPSTAT-CNT.
027400     SET  WK-X-IMPSTAT-IDX TO WK-N-IMPSTAT-CNT.
027500     IF WK-N-HSLIST-PTR NOT > WK-N-HSLIST-CNT
027600        SET WK-X-HSLIST-IDX TO WK-N-HSLIST-PTR
027700        MOVE WK-C-HSLIST-CODE(WK-X-HSLIST-IDX)
027800                               TO WK-C-IMPSTAT-HSCODE(WK-X-IMPSTAT-IDX)
027900     ELSE
028000        MOVE SPACES            TO WK-C-IMPSTAT-HSCODE(WK-X-IMPSTAT-IDX)
028100     END-IF.
028200     MOVE HIS-YEAR             TO WK-C-IMPSTAT-YEAR(WK-X-IMPSTAT-IDX).
028300     MOVE HIS-IMPORT-VALUE     TO WK-C-IMPSTAT-VALUE(WK-X-IMPSTAT-IDX).
028400
028500 A250-READ-ONE-IMPHIST-ROW-EX.
028600     EXIT.
028700
028800*----------------------------------------------------------------*
028900 B000-START-PROGRAM-ROUTINE.
029000*----------------------------------------------------------------*
029100*    HS CODE = FIRST SIX CHARACTERS OF THE TN VED CODE.
029200     INITIALIZE WK-C-VCTX-OUTPUT.
029300     MOVE WK-C-VCTX-TNVED     TO WK-C-VCTX-TNVED-WORK.
029400     MOVE WK-C-TNVED-HS6      TO WK-C-VCTX-HSCODE.
029500     MOVE ZERO                TO WK-N-YEAR-CNT.
029600     MOVE ZERO                TO WK-N-PREV-VALUE.
029700     MOVE WK-C-NOT-FOUND      TO WK-C-BREACH-SW.
029800
029900 B999-START-PROGRAM-ROUTINE-EX.
030000     EXIT.
030100
030200*----------------------------------------------------------------*
030300 C000-COMPUTE-IMPORT-TOTALS.
030400*----------------------------------------------------------------*
030500     MOVE ZERO                TO WK-N-ALL-TOTAL.
030600     MOVE ZERO                TO WK-N-CHINA-TOTAL.
030700     MOVE ZERO                TO WK-N-UNFRLY-TOTAL.
030800     PERFORM C100-SCAN-ONE-TRADE-ROW
030900        THRU C100-SCAN-ONE-TRADE-ROW-EX
031000        VARYING WK-X-TRDSTAT-IDX FROM 1 BY 1
031100           UNTIL WK-X-TRDSTAT-IDX > WK-N-TRDSTAT-CNT.
031200
031300 C999-COMPUTE-IMPORT-TOTALS-EX.
031400     EXIT.
031500
031600 C100-SCAN-ONE-TRADE-ROW.
031700*----------------------------------------------------------------*
031800*    ONLY IMPORT ('M') FLOW RECORDS FOR THE REQUEST'S HS CODE
031900*    AND EVALUATION YEAR COUNT TOWARD THE SHARE CALCULATIONS.
032000     IF WK-C-TRDSTAT-HSCODE(WK-X-TRDSTAT-IDX) = WK-C-VCTX-HSCODE
032100        AND WK-C-TRDSTAT-YEAR(WK-X-TRDSTAT-IDX) = WK-C-VCTX-YEAR
032200        AND WK-C-TRDSTAT-FLOW(WK-X-TRDSTAT-IDX) = "M"
032300        ADD WK-C-TRDSTAT-VALUE(WK-X-TRDSTAT-IDX) TO WK-N-ALL-TOTAL
032400        PERFORM C150-CHECK-CHINA-MATCH
032500           THRU C150-CHECK-CHINA-MATCH-EX
032600        PERFORM C160-CHECK-UNFRLY-MATCH
032700           THRU C160-CHECK-UNFRLY-MATCH-EX
032800     END-IF.
032900
033000 C100-SCAN-ONE-TRADE-ROW-EX.
033100     EXIT.
033200
033300 C150-CHECK-CHINA-MATCH.
033400*----------------------------------------------------------------*
033500     SET  WK-X-CHINA-IDX TO 1.
033600     SEARCH WK-C-CHINA-ISO-ROW
033700        AT END
033800           CONTINUE
033900        WHEN WK-C-CHINA-ISO-ROW(WK-X-CHINA-IDX)
034000                          = WK-C-TRDSTAT-PARTNER(WK-X-TRDSTAT-IDX)
034100           ADD WK-C-TRDSTAT-VALUE(WK-X-TRDSTAT-IDX)
034200                          TO WK-N-CHINA-TOTAL.
034300
034400 C150-CHECK-CHINA-MATCH-EX.
034500     EXIT.
034600
034700 C160-CHECK-UNFRLY-MATCH.
034800*----------------------------------------------------------------*
034900     SET  WK-X-UNFR-IDX TO 1.
035000     SEARCH WK-C-UNFRLY-ISO-ROW
035100        AT END
035200           CONTINUE
035300        WHEN WK-C-UNFRLY-ISO-ROW(WK-X-UNFR-IDX)
035400                          = WK-C-TRDSTAT-PARTNER(WK-X-TRDSTAT-IDX)
035500           ADD WK-C-TRDSTAT-VALUE(WK-X-TRDSTAT-IDX)
035600                          TO WK-N-UNFRLY-TOTAL.
035700
035800 C160-CHECK-UNFRLY-MATCH-EX.
035900     EXIT.
036000
036100*----------------------------------------------------------------*
036200 D000-DERIVE-SHARES.
036300*----------------------------------------------------------------*
036400     IF WK-N-ALL-TOTAL = ZERO
036500        MOVE ZERO             TO WK-C-VCTX-CHINA-SHR
036600        MOVE ZERO             TO WK-C-VCTX-UNFRLY-SHR
036700     ELSE
036800        COMPUTE WK-C-VCTX-CHINA-SHR ROUNDED =
036900                WK-N-CHINA-TOTAL / WK-N-ALL-TOTAL
037000        COMPUTE WK-C-VCTX-UNFRLY-SHR ROUNDED =
037100                WK-N-UNFRLY-TOTAL / WK-N-ALL-TOTAL
037200     END-IF.
037300     COMPUTE WK-C-VCTX-TOTAL-SHR ROUNDED =
037400             WK-C-VCTX-CHINA-SHR + WK-C-VCTX-UNFRLY-SHR.
037500
037600 D999-DERIVE-SHARES-EX.
037700     EXIT.
037800
037900*----------------------------------------------------------------*
038000 F000-DERIVE-STABILITY.
038100*----------------------------------------------------------------*
038200*    NOT STABLE WHEN FEWER THAN TWO YEARS OF HISTORY EXIST FOR
038300*    THE HS CODE, OR ANY YEAR-OVER-YEAR DROP EXCEEDS 20 PERCENT.
038400     MOVE ZERO                TO WK-N-YEAR-CNT.
038500     MOVE ZERO                TO WK-N-PREV-VALUE.
038600     MOVE WK-C-NOT-FOUND      TO WK-C-BREACH-SW.
038700     PERFORM F100-CHECK-ONE-HISTORY-ROW
038800        THRU F100-CHECK-ONE-HISTORY-ROW-EX
038900        VARYING WK-X-IMPSTAT-IDX FROM 1 BY 1
039000           UNTIL WK-X-IMPSTAT-IDX > WK-N-IMPSTAT-CNT.
039100
039200     IF WK-N-YEAR-CNT < 2 OR WK-C-BREACH-SW = WK-C-FOUND
039300        MOVE "N"               TO WK-C-VCTX-STABLE
039400     ELSE
039500        MOVE "Y"               TO WK-C-VCTX-STABLE
039600     END-IF.
039700
039800 F999-DERIVE-STABILITY-EX.
039900     EXIT.
040000
040100 F100-CHECK-ONE-HISTORY-ROW.
040200*----------------------------------------------------------------*
040300     IF WK-C-IMPSTAT-HSCODE(WK-X-IMPSTAT-IDX) = WK-C-VCTX-HSCODE
040400        ADD 1 TO WK-N-YEAR-CNT
040500        IF WK-N-YEAR-CNT > 1 AND WK-N-PREV-VALUE > ZERO
040600           COMPUTE WK-N-CHANGE-PCT ROUNDED =
040700              ((WK-C-IMPSTAT-VALUE(WK-X-IMPSTAT-IDX) - WK-N-PREV-VALUE)
040800                    / WK-N-PREV-VALUE) * 100
040900           IF WK-N-CHANGE-PCT < -20
041000              MOVE WK-C-FOUND  TO WK-C-BREACH-SW
041100           END-IF
041200        END-IF
041300        MOVE WK-C-IMPSTAT-VALUE(WK-X-IMPSTAT-IDX) TO WK-N-PREV-VALUE
041400     END-IF.
041500
041600 F100-CHECK-ONE-HISTORY-ROW-EX.
041700     EXIT.
041800
041900******************************************************************
042000*************** END OF PROGRAM SOURCE - TRFVCTX ***************
042100******************************************************************
