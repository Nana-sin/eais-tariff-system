000100*****************************************************************
000200* ASCMWS.CPY  -  COMMON FILE STATUS WORK AREA
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* TTP0001 - RONGRJ - 12/03/1991 - INITIAL VERSION FOR TRF SUITE
000700* TTP0044 - BEEKSL - 04/09/1998 - Y2K REVIEW, NO DATE FIELDS HELD
000800*                                 IN THIS COPYBOOK, NO CHANGE
000900*                                 REQUIRED
001000*****************************************************************
001100 05  WK-C-FILE-STATUS            PIC X(02).
001200     88  WK-C-SUCCESSFUL                    VALUE "00".
001300     88  WK-C-RECORD-NOT-FOUND              VALUE "23".
001400     88  WK-C-DUPLICATE-KEY                 VALUE "22".
001500     88  WK-C-END-OF-FILE                   VALUE "10".
001600     88  WK-C-PERMANENT-ERROR               VALUE "30" "34"
001700                                                   "35" "37"
001800                                                   "39" "41"
001900                                                   "42" "44"
002000                                                   "46" "47"
002100                                                   "48" "49".
002200 05  WK-C-RUN-DATE                PIC X(08).
002300 05  WK-C-RUN-DATE-YMD REDEFINES WK-C-RUN-DATE.
002400     10  WK-C-RUN-DATE-CC         PIC 9(02).
002500     10  WK-C-RUN-DATE-YY         PIC 9(02).
002600     10  WK-C-RUN-DATE-MM         PIC 9(02).
002700     10  WK-C-RUN-DATE-DD         PIC 9(02).
002800 05  FILLER                       PIC X(08) VALUE SPACES.
