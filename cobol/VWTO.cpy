000100* VWTO.CPY - LINKAGE RECORD FOR TRFVWTO (WTO SCHEDULE LOOKUP
000200*            AND TARIFF-PROTECTION RULES)
000300*=================================================================
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* TTP2003 - RONGRJ - 14/02/1994 - INITIAL VERSION
000700*-----------------------------------------------------------------
000800 01  WK-C-VWTO-RECORD.
000900     05  WK-C-VWTO-INPUT.
001000         10  WK-C-VWTO-HSCODE      PIC X(06).
001100     05  WK-C-VWTO-OUTPUT.
001200         10  WK-C-VWTO-PRODNAME    PIC X(40).
001300         10  WK-C-VWTO-BOUND       PIC 9(03)V9(02).
001400         10  WK-C-VWTO-APPLIED     PIC 9(03)V9(02).
001500         10  WK-C-VWTO-STATUS      PIC X(20).
001600         10  WK-C-VWTO-ITA         PIC X(01).
001700         10  WK-C-VWTO-QUOTA       PIC X(01).
001800         10  WK-C-VWTO-BINDING     PIC X(01).
001900         10  WK-C-VWTO-MARGIN      PIC S9(03)V9(02).
002000         10  WK-C-VWTO-PROTECT     PIC X(01).
002100     05  WK-C-VWTO-ERROR-CD        PIC X(07).
002200     05  WK-C-VWTO-FILE            PIC X(08).
002300     05  WK-C-VWTO-MODE            PIC X(07).
002400     05  WK-C-VWTO-KEY             PIC X(10).
002500     05  WK-C-VWTO-FS              PIC X(02).
