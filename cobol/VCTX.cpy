000100* VCTX.CPY - LINKAGE RECORD FOR TRFVCTX (EVALUATION CONTEXT/
000200*            UNCOMTRADE SHARE AND STABILITY CALCULATIONS)
000300*=================================================================
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* TTP2001 - RONGRJ - 14/02/1994 - INITIAL VERSION
000700*-----------------------------------------------------------------
000800 01  WK-C-VCTX-RECORD.
000900     05  WK-C-VCTX-INPUT.
001000         10  WK-C-VCTX-TNVED       PIC X(10).
001100         10  WK-C-VCTX-YEAR        PIC 9(04).
001200     05  WK-C-VCTX-OUTPUT.
001300         10  WK-C-VCTX-HSCODE      PIC X(06).
001400         10  WK-C-VCTX-CHINA-SHR   PIC 9V9(04).
001500         10  WK-C-VCTX-UNFRLY-SHR  PIC 9V9(04).
001600         10  WK-C-VCTX-TOTAL-SHR   PIC 9V9(04).
001700         10  WK-C-VCTX-STABLE      PIC X(01).
001800             88  WK-C-VCTX-IS-STABLE       VALUE "Y".
001900             88  WK-C-VCTX-NOT-STABLE      VALUE "N".
002000     05  WK-C-VCTX-ERROR-CD        PIC X(07).
002100     05  WK-C-VCTX-FILE            PIC X(08).
002200     05  WK-C-VCTX-MODE            PIC X(07).
002300     05  WK-C-VCTX-KEY             PIC X(10).
002400     05  WK-C-VCTX-FS              PIC X(02).
