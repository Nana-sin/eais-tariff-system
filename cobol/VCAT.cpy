000100* VCAT.CPY - LINKAGE RECORD FOR TRFXCAT (PRODUCT CLASSIFICATION
000200*            CATALOGUE LOOKUPS)
000300*=================================================================
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* TTP2005 - RONGRJ - 14/02/1994 - INITIAL VERSION
000700*-----------------------------------------------------------------
000800 01  WK-C-VCAT-RECORD.
000900     05  WK-C-VCAT-INPUT.
001000         10  WK-C-VCAT-OPTION      PIC X(01).
001100*            E - EXACT   P - PREFIX   C - CHILDREN   R - ROOT
001200         10  WK-C-VCAT-CODE        PIC X(10).
001300     05  WK-C-VCAT-OUTPUT.
001400         10  WK-C-VCAT-FOUND       PIC X(01).
001500         10  WK-C-VCAT-HIT-CNT     PIC 9(03).
001600         10  WK-C-VCAT-HIT OCCURS 50 TIMES
001700                           INDEXED BY WK-X-VCAT-IDX.
001800             15  WK-C-VCAT-HIT-CODE     PIC X(10).
001900             15  WK-C-VCAT-HIT-DESC     PIC X(80).
002000             15  WK-C-VCAT-HIT-PARENT   PIC X(10).
002100             15  WK-C-VCAT-HIT-LEVEL    PIC 9(02).
002200             15  WK-C-VCAT-HIT-ACTIVE   PIC X(01).
