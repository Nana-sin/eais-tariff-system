000100*****************************************************************
000200* TRDSTAT.CPY - IN-MEMORY TRADE DATA TABLE, LOADED ONCE FROM THE
000300*               TRADEDAT FILE BY TRFVCTX ON ITS FIRST CALL,
000400*               ONE ROW PER PARTNER-COUNTRY/YEAR/FLOW RECORD
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* TTP0521 11/07/1994 KOHYSL  INITIAL VERSION - 2000 ROW CAPACITY
000900* TTP1088 03/06/1997 KOHYSL  CAPACITY RAISED 2000 TO 5000 ROWS
000950* TTP4509 12/08/2011 RONGRJ  WK-C-TRDSTAT-VALUE PACKED COMP-3,
000960*                            MATCHES TRD-VALUE ON TRADEDAT
001000*****************************************************************
001100 01  WK-N-TRDSTAT-MAX              PIC 9(05) COMP VALUE 5000.
001200 01  WK-N-TRDSTAT-CNT              PIC 9(05) COMP VALUE ZERO.
001300 01  WK-C-TRDSTAT-TABLE.
001400     05  WK-C-TRDSTAT-ROW OCCURS 5000 TIMES
001500                           INDEXED BY WK-X-TRDSTAT-IDX.
001600         10  WK-C-TRDSTAT-HSCODE      PIC X(06).
001700         10  WK-C-TRDSTAT-YEAR        PIC 9(04).
001800         10  WK-C-TRDSTAT-FLOW        PIC X(01).
001900         10  WK-C-TRDSTAT-PARTNER     PIC X(03).
002000         10  WK-C-TRDSTAT-VALUE       PIC 9(13)V9(02) COMP-3.     TTP4509
002100*        DISTINCT HS CODES SEEN, IN FILE ORDER, USED TO PAIR
002200*        THE HEADERLESS IMPHIST YEAR GROUPS TO THEIR HS CODE.
002300 01  WK-N-HSLIST-MAX                PIC 9(04) COMP VALUE 1000.
002400 01  WK-N-HSLIST-CNT                PIC 9(04) COMP VALUE ZERO.
002500 01  WK-C-HSLIST-TABLE.
002600     05  WK-C-HSLIST-CODE OCCURS 1000 TIMES
002700                           INDEXED BY WK-X-HSLIST-IDX
002800                           PIC X(06).
