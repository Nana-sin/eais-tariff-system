000100* XPARM.CPY - LINKAGE RECORD FOR TRFXPARM (OKPD2 PREFIX
000200*             MAPPING TABLE LOOKUP)
000300*=================================================================
000400* TTP2006 - RONGRJ - 14/02/1994 - INITIAL VERSION
000500*-----------------------------------------------------------------
000600 01  WK-C-XPARM-RECORD.
000700     05  WK-C-XPARM-INPUT.
000800         10  WK-C-XPARM-TNVED      PIC X(10).
000900     05  WK-C-XPARM-OUTPUT.
001000         10  WK-C-XPARM-OKPD2      PIC X(08).
001100         10  WK-C-XPARM-FOUND      PIC X(01).
