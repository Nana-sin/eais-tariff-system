000100*-------------------- LOCAL DATA AREA -----------------------*
000200* TRFLDA.CPY - COMMON LITERALS SHARED ACROSS THE TTP SUITE
000300*=================================================================
000400* TTP0009 - RONGRJ - 06/03/1991 - INITIAL VERSION
000500*-----------------------------------------------------------------
000600 01  WK-C-TTP-LITERALS.
000700     05  C-TTP-COM0206         PIC X(07) VALUE "COM0206".
000800     05  C-TTP-COM0245         PIC X(07) VALUE "COM0245".
000900     05  C-TTP-MODE-READ       PIC X(07) VALUE "READ".
001000     05  C-TTP-MODE-SEARCH     PIC X(07) VALUE "SEARCH".
001100     05  C-TTP-FOUND           PIC X(01) VALUE "Y".
001200     05  C-TTP-NOT-FOUND       PIC X(01) VALUE "N".
