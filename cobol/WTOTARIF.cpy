000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* TTP0004 06/03/1991 RONGRJ  INITIAL VERSION
000500* TTP0891 03/02/1999 BEEKSL  ADDED QUOTA FLAG, WAS ITA FLAG ONLY
000600*****************************************************************
000700
000800 05  WTOTARIF-RECORD             PIC X(77).
000900 05  WTOTARIF-RECORD             PIC X(78).
001000
001100*****************************************************************
001200* I-O FORMAT: WTOTARIFR
001300* FROM FILE WTOTARIF
001400* WTO SCHEDULE OF TARIFF CONCESSIONS, ONE ROW PER HS PREFIX
001500*****************************************************************
001600
001700 05  WTOTARIFR REDEFINES WTOTARIF-RECORD.
001800     10  WTO-HS-PREFIX            PIC X(06).
001900*        HS CODE OR 4-DIGIT PREFIX
002000
002100     10  WTO-PRODUCT-NAME         PIC X(40).
002200*        PRODUCT DESCRIPTION
002300
002400     10  WTO-BOUND-RATE           PIC 9(03)V9(02).
002500*        BOUND TARIFF RATE PERCENT
002600
002700     10  WTO-APPLIED-RATE         PIC 9(03)V9(02).
002800*        APPLIED TARIFF RATE PERCENT
002900
003000     10  WTO-STATUS               PIC X(20).
003100*        CERTIFICATION STATUS
003200
003300     10  WTO-ITA-FLAG             PIC X(01).
003400*        Y IF COVERED BY ITA AGREEMENT
003500
003600*                                                                 TTP0891
003700     10  WTO-QUOTA-FLAG           PIC X(01).
003800*        Y IF A TARIFF QUOTA EXISTS
