000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* TTP0002 06/03/1991 RONGRJ  INITIAL VERSION
000450* TTP4508 12/08/2011 RONGRJ  HIS-IMPORT-VALUE PACKED COMP-3,
000460*                            MATCHES SHOP STANDARD FOR MONEY
000470*                            AMOUNT FIELDS
000500*****************************************************************
000600
000700 05  IMPHIST-RECORD              PIC X(19).
000800
000900*****************************************************************
001000* I-O FORMAT: IMPHISTR
001100* FROM FILE IMPHIST
001200* YEAR-ON-YEAR TOTAL IMPORT VALUE, ASCENDING YEAR PER HS CODE
001300*****************************************************************
001400
001500 05  IMPHISTR REDEFINES IMPHIST-RECORD.
001600     10  HIS-YEAR                 PIC 9(04).
001700*        YEAR
001800
001900     10  HIS-IMPORT-VALUE         PIC 9(13)V9(02) COMP-3.         TTP4508
002000*        TOTAL IMPORT VALUE FOR THE YEAR
