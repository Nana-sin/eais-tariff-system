000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFEVREC.
000500 AUTHOR.         RONGRJ.
000600 INSTALLATION.   TTP EVALUATION SUITE.
000700 DATE-WRITTEN.   06 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS IS THE MAIN DRIVER FOR THE TARIFF POLICY     *
001200*              EVALUATION AND SCORING RUN.  IT                   *
001300*              READS THE EVALREQ FILE OF REQUESTED PRODUCTS,     *
001400*              CALLS THE CONTEXT/PRODUCTION/SCHEDULE/CATALOGUE   *
001500*              SUBROUTINES TO BUILD THE EVALUATION CONTEXT FOR   *
001600*              EACH REQUEST, CALLS THE MEASURE-EVALUATION        *
001700*              SUBROUTINE TO SCORE MEASURES 1-6, WRITES THE      *
001800*              MEASOUT AND RECSUMM FILES, DRIVES THE REPORT      *
001900*              WRITER AND PRINTS THE END-OF-JOB CONTROL TOTALS.  *
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:                                       *
002200*----------------------------------------------------------------*
002300* MOD.#  INIT   DATE        DESCRIPTION                          *
002400* ------ ------ ----------  ------------------------------------ *
002500* TTP0001 RONGRJ 06/03/1991 - INITIAL VERSION                    *
002600* TTP0044 BEEKSL 04/09/1998 - Y2K REVIEW - EVALUATION YEAR NOW   *
002700*                             DERIVED CCYY FROM A 4-DIGIT WORK   *
002800*                             FIELD, WAS TAKING THE 2-DIGIT      *
002900*                             SYSTEM DATE YEAR AT FACE VALUE     *
003000* TTP1102 CHNGKS 21/11/2004 - TN VED CODE WIDENED 8 TO 10 DIGITS *
003100* TTP4501 CHNGKS 17/03/2008 - REQUEST NOW VALIDATED AGAINST THE  *
003200*                             CATALOGUE (TRFXCAT) AS WELL AS FOR *
003300*                             A BLANK TN VED BEFORE BEING SCORED *
003310* TTP4503 RONGRJ 12/08/2011 - REPORT LINKAGE NOW ALSO CARRIES    *
003320*                             THE MEASURE NAME AND KEY INDICATOR *
003330*                             PER MEASURE, PLUS THE MEASURE      *
003340*                             RECORD COUNT AND AVERAGE TOTAL     *
003350*                             SCORE ON THE FINAL TOTALS CALL     *
003400*----------------------------------------------------------------*
003500        EJECT
003600********************
003700 ENVIRONMENT DIVISION.
003800********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT EVALREQ ASSIGN TO DATABASE-EVALREQ
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS  IS WK-C-FILE-STATUS.
004800     SELECT MEASOUT ASSIGN TO DATABASE-MEASOUT
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS  IS WK-C-FILE-STATUS.
005100     SELECT RECSUMM ASSIGN TO DATABASE-RECSUMM
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS  IS WK-C-FILE-STATUS.
005400 EJECT
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  EVALREQ
005800     LABEL RECORDS ARE STANDARD
005900     RECORDING MODE IS F.
006000     COPY EVALREQ.
006100 FD  MEASOUT
006200     LABEL RECORDS ARE STANDARD
006300     RECORDING MODE IS F.
006400     COPY MSROUT.
006500 FD  RECSUMM
006600     LABEL RECORDS ARE STANDARD
006700     RECORDING MODE IS F.
006800     COPY RECSUMM.
006900
007000 WORKING-STORAGE SECTION.
007100************************
007200 01  FILLER               PIC X(24) VALUE
007300        "** PROGRAM TRFEVREC  **".
007400
007500* ------------- COMMON WORKING STORAGE (ASCMWS) --------------*
007600 01  WK-C-COMMON.
007700        COPY ASCMWS.
007800
007900* ---------------- PROGRAM WORKING STORAGE -----------------*
008000 01  WK-C-WORK-AREA.
008100     05  WK-C-FOUND           PIC X(01) VALUE "Y".
008200     05  WK-C-NOT-FOUND       PIC X(01) VALUE "N".
008300     05  WK-C-ACCEPT-DATE     PIC X(06).
008400     05  WK-C-REQUEST-VALID   PIC X(01) VALUE "Y".
008500         88  WK-C-REQUEST-IS-VALID     VALUE "Y".
008600     05  FILLER               PIC X(10) VALUE SPACES.
008700
008800 01  WK-N-WORK-AREA.
008900     05  WK-N-CURRENT-YEAR    PIC 9(04) COMP.
009000     05  WK-N-EVAL-YEAR       PIC 9(04) COMP.
009100     05  WK-X-VMSR-IDX-D      PIC 9(02) COMP.
009200
009300* --------- HS-CODE DERIVATION - FIRST 6 BYTES OF TN VED -----------*
009400 01  WK-C-HS-WORK              PIC X(10).
009500 01  WK-C-HS-WORK-R REDEFINES WK-C-HS-WORK.
009600     05  WK-C-HS6              PIC X(06).
009700     05  FILLER                PIC X(04).
009800
009900* ------------- REQUEST-STATUS LITERAL TABLE ----------------------*
010000 01  WK-C-REQSTAT-LITERALS.
010100     05  FILLER  PIC X(12) VALUE "COMPLETED   ".
010200     05  FILLER  PIC X(12) VALUE "FAILED      ".
010300 01  WK-C-REQSTAT-TABLE REDEFINES WK-C-REQSTAT-LITERALS.
010400     05  WK-C-REQSTAT-ROW OCCURS 2 TIMES
010500                           PIC X(12).
010600
010700* -------------------- CONTROL TOTALS -------------------------*
010800 01  WK-C-TOTALS-AREA.
010900     05  WK-N-READ-CNT         PIC 9(05) COMP VALUE ZERO.
011000     05  WK-N-COMPLETE-CNT     PIC 9(05) COMP VALUE ZERO.
011100     05  WK-N-FAILED-CNT       PIC 9(05) COMP VALUE ZERO.
011200     05  WK-N-MEASURE-CNT      PIC 9(07) COMP VALUE ZERO.
011300     05  WK-N-APPLIC-TOTAL     PIC 9(07) COMP VALUE ZERO.
011310     05  WK-N-SCORE-SUM        PIC 9(07)V9(02) COMP VALUE ZERO.
011320     05  WK-N-AVG-SCORE        PIC 9(03)V9(02) COMP VALUE ZERO.
011400     05  FILLER                PIC X(10) VALUE SPACES.
011500
011600* -------------- WORKING COPIES OF SUBROUTINE LINKAGES -------------*
011700 01  WK-C-VCTX-AREA.
011800        COPY VCTX.
011900 01  WK-C-VPRD-AREA.
012000        COPY VPRD.
012100 01  WK-C-VWTO-AREA.
012200        COPY VWTO.
012300 01  WK-C-VCAT-AREA.
012400        COPY VCAT.
012500 01  WK-C-VMSR-AREA.
012600        COPY VMSR.
012700 01  WK-C-VRPT-AREA.
012800        COPY VRPT.
012900
013000     EJECT
013100********************
013200 PROCEDURE DIVISION.
013300********************
013400 MAIN-MODULE.
013500
013600     PERFORM A000-INITIALIZE-PROGRAM
013700        THRU A000-INITIALIZE-PROGRAM-EX.
013800
013900     PERFORM B150-READ-ONE-EVALREQ-ROW
014000        THRU B150-READ-ONE-EVALREQ-ROW-EX.
014100
014200     PERFORM B100-PROCESS-ONE-REQUEST
014300        THRU B100-PROCESS-ONE-REQUEST-EX
014400           UNTIL WK-C-FILE-STATUS = "10".
014500
014600     PERFORM Z000-END-PROGRAM-ROUTINE
014700        THRU Z000-END-PROGRAM-ROUTINE-EX.
014800
014900     STOP RUN.
015000
015100*----------------------------------------------------------------*
015200* A000 - ESTABLISH THE EVALUATION YEAR AND OPEN THE FILES        *
015300*----------------------------------------------------------------*
015400 A000-INITIALIZE-PROGRAM.
015500
015600     DISPLAY "TRFEVREC - TARIFF POLICY EVALUATION BATCH STARTING".
015700
015800     ACCEPT WK-C-ACCEPT-DATE FROM DATE.
015900     MOVE "20"                     TO WK-C-RUN-DATE-CC.
016000     MOVE WK-C-ACCEPT-DATE(1:2)    TO WK-C-RUN-DATE-YY.
016100     MOVE WK-C-ACCEPT-DATE(3:2)    TO WK-C-RUN-DATE-MM.
016200     MOVE WK-C-ACCEPT-DATE(5:2)    TO WK-C-RUN-DATE-DD.
016300     COMPUTE WK-N-CURRENT-YEAR =                                  TTP0044
016400        WK-C-RUN-DATE-CC * 100 + WK-C-RUN-DATE-YY.                TTP0044
016500     COMPUTE WK-N-EVAL-YEAR = WK-N-CURRENT-YEAR - 1.              TTP0044
016600
016700     OPEN INPUT  EVALREQ.
016800     IF NOT WK-C-SUCCESSFUL
016900        DISPLAY "TRFEVREC - OPEN FILE ERROR - EVALREQ"
017000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017100        GO TO A000-INITIALIZE-PROGRAM-EX
017200     END-IF.
017300
017400     OPEN OUTPUT MEASOUT.
017500     IF NOT WK-C-SUCCESSFUL
017600        DISPLAY "TRFEVREC - OPEN FILE ERROR - MEASOUT"
017700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017800        GO TO A000-INITIALIZE-PROGRAM-EX
017900     END-IF.
018000
018100     OPEN OUTPUT RECSUMM.
018200     IF NOT WK-C-SUCCESSFUL
018300        DISPLAY "TRFEVREC - OPEN FILE ERROR - RECSUMM"
018400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018500        GO TO A000-INITIALIZE-PROGRAM-EX
018600     END-IF.
018700
018800 A000-INITIALIZE-PROGRAM-EX.
018900     EXIT.
019000
019100*----------------------------------------------------------------*
019200* B150 - READ ONE EVALREQ RECORD                                 *
019300*----------------------------------------------------------------*
019400 B150-READ-ONE-EVALREQ-ROW.
019500
019600     READ EVALREQ
019700        AT END MOVE "10" TO WK-C-FILE-STATUS
019800        GO TO B150-READ-ONE-EVALREQ-ROW-EX.
019900
020000     ADD 1 TO WK-N-READ-CNT.
020100
020200 B150-READ-ONE-EVALREQ-ROW-EX.
020300     EXIT.
020400
020500*----------------------------------------------------------------*
020600* B100 - VALIDATE, EVALUATE, WRITE OUTPUT, PRINT, GET NEXT ROW   *
020700*----------------------------------------------------------------*
020800 B100-PROCESS-ONE-REQUEST.
020900
021000     INITIALIZE WK-C-VMSR-OUTPUT.
021100
021200     PERFORM C000-VALIDATE-REQUEST
021300        THRU C999-VALIDATE-REQUEST-EX.
021400
021500     IF WK-C-REQUEST-IS-VALID
021600        PERFORM D000-BUILD-CONTEXT
021700           THRU D999-BUILD-CONTEXT-EX
021800        PERFORM E000-EVALUATE-MEASURES
021900           THRU E999-EVALUATE-MEASURES-EX
022000        PERFORM F000-WRITE-COMPLETED-OUTPUT
022100           THRU F999-WRITE-COMPLETED-OUTPUT-EX
022200     ELSE
022300        PERFORM F100-WRITE-FAILED-OUTPUT
022400           THRU F199-WRITE-FAILED-OUTPUT-EX
022500     END-IF.
022600
022700     PERFORM G000-PRINT-REPORT-LINE
022800        THRU G999-PRINT-REPORT-LINE-EX.
022900
023000     PERFORM B150-READ-ONE-EVALREQ-ROW
023100        THRU B150-READ-ONE-EVALREQ-ROW-EX.
023200
023300 B100-PROCESS-ONE-REQUEST-EX.
023400     EXIT.
023500
023600*----------------------------------------------------------------*
023700  C000-VALIDATE-REQUEST.                                          TTP4501
023800*----------------------------------------------------------------*
023900     MOVE "Y" TO WK-C-REQUEST-VALID.
024000
024100     IF EVALREQ-TNVED-CODE = SPACES
024200        MOVE "N" TO WK-C-REQUEST-VALID
024300     ELSE
024400        MOVE SPACES              TO WK-C-VCAT-RECORD
024500        MOVE "E"                 TO WK-C-VCAT-OPTION
024600        MOVE EVALREQ-TNVED-CODE  TO WK-C-VCAT-CODE
024700        CALL "TRFXCAT" USING WK-C-VCAT-RECORD
024800        IF WK-C-VCAT-FOUND NOT = WK-C-FOUND
024900           MOVE "N" TO WK-C-REQUEST-VALID
025000        END-IF
025100     END-IF.
025200
025300 C999-VALIDATE-REQUEST-EX.
025400     EXIT.
025500
025600*----------------------------------------------------------------*
025700* D000 - BUILD THE EVALUATION CONTEXT (STEPS 4A/4B)              *
025800*----------------------------------------------------------------*
025900 D000-BUILD-CONTEXT.
026000
026100     MOVE EVALREQ-TNVED-CODE  TO WK-C-HS-WORK.
026200
026300     MOVE SPACES               TO WK-C-VCTX-RECORD.
026400     MOVE EVALREQ-TNVED-CODE   TO WK-C-VCTX-TNVED.
026500     MOVE WK-N-EVAL-YEAR       TO WK-C-VCTX-YEAR.
026600     CALL "TRFVCTX" USING WK-C-VCTX-RECORD.
026700
026800     MOVE SPACES               TO WK-C-VPRD-RECORD.
026900     MOVE EVALREQ-TNVED-CODE   TO WK-C-VPRD-TNVED.
027000     CALL "TRFVPRD" USING WK-C-VPRD-RECORD.
027100
027200     MOVE SPACES               TO WK-C-VWTO-RECORD.
027300     MOVE WK-C-HS6             TO WK-C-VWTO-HSCODE.
027400     CALL "TRFVWTO" USING WK-C-VWTO-RECORD.
027500
027600 D999-BUILD-CONTEXT-EX.
027700     EXIT.
027800
027900*----------------------------------------------------------------*
028000* E000 - EVALUATE MEASURES 1-6 (STEP 4C)                         *
028100*----------------------------------------------------------------*
028200 E000-EVALUATE-MEASURES.
028300
028400     MOVE SPACES                    TO WK-C-VMSR-INPUT.
028500     MOVE EVALREQ-REQUEST-ID        TO WK-C-VMSR-REQUEST-ID.
028600     MOVE EVALREQ-TNVED-CODE        TO WK-C-VMSR-TNVED.
028700     MOVE WK-C-VCTX-CHINA-SHR       TO WK-C-VMSR-CHINA-SHR.
028800     MOVE WK-C-VCTX-UNFRLY-SHR      TO WK-C-VMSR-UNFRLY-SHR.
028900     MOVE WK-C-VCTX-TOTAL-SHR       TO WK-C-VMSR-TOTAL-SHR.
029000     MOVE WK-C-VCTX-STABLE          TO WK-C-VMSR-STABLE.
029100     MOVE WK-C-VPRD-DECLINE         TO WK-C-VMSR-PRD-DECLINE.
029200     MOVE WK-C-VPRD-CAPUTIL         TO WK-C-VMSR-CAPUTIL.
029300     MOVE WK-C-VWTO-BOUND           TO WK-C-VMSR-BOUND.
029400     MOVE WK-C-VWTO-APPLIED         TO WK-C-VMSR-APPLIED.
029500     MOVE WK-C-VWTO-ITA             TO WK-C-VMSR-ITA.
029600     MOVE WK-C-VWTO-QUOTA           TO WK-C-VMSR-QUOTA.
029700     MOVE WK-C-VWTO-BINDING         TO WK-C-VMSR-BINDING.
029800     MOVE WK-C-VWTO-MARGIN          TO WK-C-VMSR-MARGIN.
029900     MOVE WK-C-VWTO-PROTECT         TO WK-C-VMSR-PROTECT.
030000
030100     CALL "TRFVMSR" USING WK-C-VMSR-RECORD.
030200
030300     ADD WK-C-VMSR-APPLIC-CNT TO WK-N-APPLIC-TOTAL.
030400
030500 E999-EVALUATE-MEASURES-EX.
030600     EXIT.
030700
030800*----------------------------------------------------------------*
030900* F000 - WRITE MEASOUT (6 ROWS) AND RECSUMM - STATUS COMPLETED   *
031000*----------------------------------------------------------------*
031100 F000-WRITE-COMPLETED-OUTPUT.
031200
031300     PERFORM F050-WRITE-ONE-MEASURE-ROW
031400        THRU F059-WRITE-ONE-MEASURE-ROW-EX
031500           VARYING WK-X-VMSR-IDX-D FROM 1 BY 1
031600           UNTIL WK-X-VMSR-IDX-D > 6.
031700
031800     MOVE SPACES                    TO RECSUMM-RECORD.
031900     MOVE EVALREQ-REQUEST-ID        TO REC-REQUEST-ID.
032000     MOVE EVALREQ-TNVED-CODE        TO REC-TNVED-CODE.
032100     MOVE EVALREQ-PRODUCT-NAME      TO REC-PRODUCT-NAME.
032200     MOVE WK-C-REQSTAT-ROW(1)       TO REC-STATUS.
032300     MOVE WK-C-VMSR-TOTAL-SCORE     TO REC-TOTAL-SCORE.
032400     MOVE WK-C-VMSR-APPLIC-CNT      TO REC-APPLICABLE-CNT.
032500     MOVE WK-C-VMSR-TOP-MEASURE     TO REC-TOP-MEASURE.
032600     WRITE RECSUMM-RECORD.
032700
032800     ADD 1 TO WK-N-COMPLETE-CNT.
032810     ADD WK-C-VMSR-TOTAL-SCORE TO WK-N-SCORE-SUM.
032900
033000 F999-WRITE-COMPLETED-OUTPUT-EX.
033100     EXIT.
033200
033300*----------------------------------------------------------------*
033400 F050-WRITE-ONE-MEASURE-ROW.
033500*----------------------------------------------------------------*
033600     MOVE SPACES                    TO MEASOUT-RECORD.
033700     MOVE EVALREQ-REQUEST-ID        TO MSR-REQUEST-ID.
033800     MOVE WK-C-VMSR-TYPE(WK-X-VMSR-IDX-D)     TO MSR-TYPE.
033900     MOVE WK-C-VMSR-NAME(WK-X-VMSR-IDX-D)     TO MSR-NAME.
034000     MOVE WK-C-VMSR-APPLIC(WK-X-VMSR-IDX-D)   TO MSR-APPLICABLE.
034100     MOVE WK-C-VMSR-SCORE(WK-X-VMSR-IDX-D)    TO MSR-SCORE.
034200     MOVE WK-C-VMSR-TOTAL-SHR                 TO MSR-IMPORT-SHARE.
034300     MOVE WK-C-VMSR-CAPUTIL                   TO MSR-CAPACITY-UTIL.
034400     MOVE WK-C-VMSR-PRICEDIFF(WK-X-VMSR-IDX-D) TO MSR-PRICE-DIFF.
034500     MOVE WK-C-VMSR-REASONING(WK-X-VMSR-IDX-D) TO MSR-REASONING.
034600     WRITE MEASOUT-RECORD.
034700
034800     ADD 1 TO WK-N-MEASURE-CNT.
034900
035000 F059-WRITE-ONE-MEASURE-ROW-EX.
035100     EXIT.
035200
035300*----------------------------------------------------------------*
035400* F100 - WRITE RECSUMM ONLY - STATUS FAILED, SCORE ZERO          *
035500*----------------------------------------------------------------*
035600 F100-WRITE-FAILED-OUTPUT.
035700
035800     MOVE SPACES                    TO RECSUMM-RECORD.
035900     MOVE EVALREQ-REQUEST-ID        TO REC-REQUEST-ID.
036000     MOVE EVALREQ-TNVED-CODE        TO REC-TNVED-CODE.
036100     MOVE EVALREQ-PRODUCT-NAME      TO REC-PRODUCT-NAME.
036200     MOVE WK-C-REQSTAT-ROW(2)       TO REC-STATUS.
036300     MOVE ZERO                      TO REC-TOTAL-SCORE.
036400     MOVE ZERO                      TO REC-APPLICABLE-CNT.
036500     MOVE SPACES                    TO REC-TOP-MEASURE.
036600     WRITE RECSUMM-RECORD.
036700
036800     ADD 1 TO WK-N-FAILED-CNT.
036900
037000 F199-WRITE-FAILED-OUTPUT-EX.
037100     EXIT.
037200
037300*----------------------------------------------------------------*
037400* G000 - DRIVE THE REPORT WRITER FOR THIS REQUEST                *
037500*----------------------------------------------------------------*
037600 G000-PRINT-REPORT-LINE.
037700
037800     MOVE SPACES                    TO WK-C-VRPT-RECORD.
037900     MOVE "D"                       TO WK-C-VRPT-MODE.
038000     MOVE REC-REQUEST-ID            TO WK-C-VRPT-REQUEST-ID.
038100     MOVE REC-TNVED-CODE            TO WK-C-VRPT-TNVED-CODE.
038200     MOVE REC-PRODUCT-NAME          TO WK-C-VRPT-PRODUCT-NAME.
038300     MOVE REC-STATUS                TO WK-C-VRPT-STATUS.
038400     MOVE REC-TOTAL-SCORE           TO WK-C-VRPT-TOTAL-SCORE.
038500     MOVE REC-APPLICABLE-CNT        TO WK-C-VRPT-APPLIC-CNT.
038600     MOVE REC-TOP-MEASURE           TO WK-C-VRPT-TOP-MEASURE.
038700
038800     PERFORM G050-MOVE-ONE-MEASURE
038900        THRU G059-MOVE-ONE-MEASURE-EX
039000           VARYING WK-X-VRPT-IDX FROM 1 BY 1
039100           UNTIL WK-X-VRPT-IDX > 6.
039200
039300     CALL "TRFRPT" USING WK-C-VRPT-RECORD.
039400
039500 G999-PRINT-REPORT-LINE-EX.
039600     EXIT.
039700
039800*----------------------------------------------------------------*
039810* G050 - MOVE ONE MEASURE ROW TO THE REPORT LINKAGE.  THE KEY     TTP4503
039820* INDICATOR PRINTED FOR EACH MEASURE IS THE FIGURE ITS OWN         TTP4503
039830* SCORING RULE IN TRFVMSR IS DRIVEN BY - TOTAL IMPORT SHARE FOR    TTP4503
039840* MEASURES 1/2/4, CHINA SHARE FOR THE ANTI-DUMPING MEASURE (3),    TTP4503
039850* CAPACITY UTILISATION FOR THE PRODUCTION-RELATED MEASURES (5/6)   TTP4503
039900 G050-MOVE-ONE-MEASURE.
040000*----------------------------------------------------------------*
040100     MOVE WK-C-VMSR-TYPE(WK-X-VRPT-IDX)
040200                            TO WK-C-VRPT-MSR-TYPE(WK-X-VRPT-IDX).
040210     MOVE WK-C-VMSR-NAME(WK-X-VRPT-IDX)
040220                            TO WK-C-VRPT-MSR-NAME(WK-X-VRPT-IDX).
040300     MOVE WK-C-VMSR-APPLIC(WK-X-VRPT-IDX)
040400                            TO WK-C-VRPT-MSR-APPLIC(WK-X-VRPT-IDX).
040500     MOVE WK-C-VMSR-SCORE(WK-X-VRPT-IDX)
040600                            TO WK-C-VRPT-MSR-SCORE(WK-X-VRPT-IDX).
040610     IF WK-X-VRPT-IDX = 3
040620        MOVE WK-C-VMSR-CHINA-SHR
040630                         TO WK-C-VRPT-MSR-INDIC(WK-X-VRPT-IDX)
040640     ELSE
040650        IF WK-X-VRPT-IDX = 5 OR WK-X-VRPT-IDX = 6
040660           MOVE WK-C-VMSR-CAPUTIL
040670                         TO WK-C-VRPT-MSR-INDIC(WK-X-VRPT-IDX)
040680        ELSE
040690           MOVE WK-C-VMSR-TOTAL-SHR
040695                         TO WK-C-VRPT-MSR-INDIC(WK-X-VRPT-IDX)
040698        END-IF
040699     END-IF.
040700     MOVE WK-C-VMSR-REASONING(WK-X-VRPT-IDX)
040800                            TO WK-C-VRPT-MSR-REASON(WK-X-VRPT-IDX).
040900 G059-MOVE-ONE-MEASURE-EX.
041000     EXIT.
041100
041200*----------------------------------------------------------------*
041300* Z000 - CLOSE FILES, DRIVE THE FINAL TOTALS PAGE, PRINT TOTALS  *
041400*----------------------------------------------------------------*
041500 Z000-END-PROGRAM-ROUTINE.
041600
041700     CLOSE EVALREQ.
041800     CLOSE MEASOUT.
041900     CLOSE RECSUMM.
042000
042010     IF WK-N-COMPLETE-CNT > 0
042020        COMPUTE WK-N-AVG-SCORE ROUNDED =
042030                WK-N-SCORE-SUM / WK-N-COMPLETE-CNT
042040     ELSE
042050        MOVE ZERO TO WK-N-AVG-SCORE
042060     END-IF.
042070*                                                                TTP4503
042100     MOVE SPACES                    TO WK-C-VRPT-RECORD.
042200     MOVE "F"                       TO WK-C-VRPT-MODE.
042300     MOVE WK-N-READ-CNT             TO WK-C-VRPT-TOT-READ.
042400     MOVE WK-N-COMPLETE-CNT         TO WK-C-VRPT-TOT-COMPLETE.
042500     MOVE WK-N-FAILED-CNT           TO WK-C-VRPT-TOT-FAILED.
042510     MOVE WK-N-MEASURE-CNT          TO WK-C-VRPT-TOT-MEASURES.
042520     MOVE WK-N-AVG-SCORE            TO WK-C-VRPT-TOT-AVG-SCORE.
042600     CALL "TRFRPT" USING WK-C-VRPT-RECORD.
042700
042800     DISPLAY "REQUESTS READ           - " WK-N-READ-CNT.
042900     DISPLAY "REQUESTS COMPLETED      - " WK-N-COMPLETE-CNT.
043000     DISPLAY "REQUESTS FAILED         - " WK-N-FAILED-CNT.
043100     DISPLAY "MEASURE RECORDS WRITTEN - " WK-N-MEASURE-CNT.
043200     DISPLAY "APPLICABLE MEASURES     - " WK-N-APPLIC-TOTAL.
043210     DISPLAY "AVERAGE TOTAL SCORE     - " WK-N-AVG-SCORE.
043300     DISPLAY "TRFEVREC - TARIFF POLICY EVALUATION BATCH ENDING".
043400
043500 Z000-END-PROGRAM-ROUTINE-EX.
043600     EXIT.
