000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* TTP0005 06/03/1991 RONGRJ  INITIAL VERSION
000500*****************************************************************
000600
000700 05  CATALOG-RECORD              PIC X(103).
000800
000900*****************************************************************
001000* I-O FORMAT: CATALOGR
001100* FROM FILE CATALOG
001200* TN VED CLASSIFICATION CATALOGUE, SORTED BY CODE
001300*****************************************************************
001400
001500 05  CATALOGR REDEFINES CATALOG-RECORD.
001600     10  CAT-TNVED-CODE           PIC X(10).
001700*        CODE (2/4/6/8/10 DIGITS, LEFT-JUSTIFIED)
001800
001900     10  CAT-DESCRIPTION          PIC X(80).
002000*        DESCRIPTION
002100
002200     10  CAT-PARENT-CODE          PIC X(10).
002300*        PARENT CODE OR SPACES
002400
002500     10  CAT-LEVEL                PIC 9(02).
002600*        NUMBER OF SIGNIFICANT DIGITS
002700
002800     10  CAT-ACTIVE               PIC X(01).
002900*        Y/N
