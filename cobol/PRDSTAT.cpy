000100*****************************************************************
000200* PRDSTAT.CPY - IN-MEMORY PRODUCTION INDEX TABLE, LOADED ONCE
000300*               FROM THE PRODDATA FILE BY TRFVPRD ON ITS FIRST
000400*               CALL, KEYED BY OKPD2 CODE
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* TTP0511 11/07/1994 KOHYSL  INITIAL VERSION - 200 ROW CAPACITY
000900* TTP1078 03/06/1997 KOHYSL  CAPACITY RAISED 200 TO 500 ROWS
000950* TTP4512 12/08/2011 RONGRJ  INDEX/CAPACITY FIELDS PACKED COMP-3,
000960*                            MATCHES PRODDATA
001000*****************************************************************
001100 01  WK-N-PRDSTAT-MAX              PIC 9(03) COMP VALUE 500.
001200 01  WK-N-PRDSTAT-CNT              PIC 9(03) COMP VALUE ZERO.
001300 01  WK-C-PRDSTAT-TABLE.
001400     05  WK-C-PRDSTAT-ROW OCCURS 500 TIMES
001500                           INDEXED BY WK-X-PRDSTAT-IDX.
001600         10  WK-C-PRDSTAT-OKPD2       PIC X(08).
001700         10  WK-C-PRDSTAT-CURRENT     PIC 9(03)V9(02) COMP-3. TTP4512
001800         10  WK-C-PRDSTAT-PREVIOUS    PIC 9(03)V9(02) COMP-3. TTP4512
001900         10  WK-C-PRDSTAT-CAPUTIL     PIC 9(03)V9(02) COMP-3. TTP4512
