000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXPARM.
000500 AUTHOR.         V RONGRJ.
000600 INSTALLATION.   TTP EVALUATION SUITE.
000700 DATE-WRITTEN.   14 FEB 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS THE OKPD2 CODE MATCHING A
001200*               TN VED COMMODITY CODE PREFIX, BASED ON THE
001300*               STATIC PREFIX TABLE DEFINED IN OKPD2TB.  A
001400*               COMMON MODULE SO THE MAPPING RULES LIVE IN ONE
001500*               PLACE FOR ALL CALLERS.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000*  TTP2006 - RONGRJ - 14/02/1994 - INITIAL VERSION
002100*  TTP2211 - KOHYSL - 03/06/1997 - EXTENDED TABLE TO COVER THE
002200*                                  8703 FOUR-DIGIT PREFIX
002300*  TTP2612 - BEEKSL - 22/09/1998 - Y2K REVIEW - NO DATE FIELDS
002400*                                  HELD IN THIS ROUTINE, NO
002500*                                  CHANGE REQUIRED
002600*---------------------------------------------------------------*
002700 EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900 EJECT
004000***************
004100 DATA DIVISION.
004200***************
004300 FILE SECTION.
004400
004500*************************
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER              PIC X(24)  VALUE
004900     "** PROGRAM TRFXPARM  **".
005000
005100* ------------------ PROGRAM WORKING STORAGE -------------------*
005200 01  WK-C-WORK-AREA.
005300     05  WK-C-DEFAULT-OKPD2   PIC X(08) VALUE "00.00.00".
005400     05  WK-N-LOOKUP-PASS     PIC 9(02) COMP VALUE ZERO.
005500     05  WK-C-TRY-PREFIX      PIC X(10).
005600     05  WK-C-TRY-PREFIX-R  REDEFINES WK-C-TRY-PREFIX.
005700         10  WK-C-TRY-PREFIX-6   PIC X(06).
005800         10  WK-C-TRY-PREFIX-4R  PIC X(04).
005900     05  WK-N-TRY-PREFIX-NUM  REDEFINES WK-C-TRY-PREFIX
006000                              PIC 9(10).
006100     05  WK-C-XPARM-TNVED-R  REDEFINES WK-C-DEFAULT-OKPD2.
006200         10  WK-C-DEFAULT-OKPD2-CH   PIC X(02).
006300         10  WK-C-DEFAULT-OKPD2-SF   PIC X(02).
006400         10  WK-C-DEFAULT-OKPD2-GR   PIC X(02).
006500         10  WK-C-DEFAULT-OKPD2-CL   PIC X(02).
006600
006700 COPY OKPD2TB.
006800 COPY TRFLDA.
006900
007000 EJECT
007100 LINKAGE SECTION.
007200*****************
007300 COPY XPARM.
007400 EJECT
007500*********************************************
007600 PROCEDURE DIVISION USING WK-C-XPARM-RECORD.
007700*********************************************
007800 MAIN-MODULE.
007900     PERFORM A000-MAIN-PROCESSING
008000        THRU A099-MAIN-PROCESSING-EX.
008100     GOBACK.
008200
008300 EJECT
008400*---------------------------------------------------------------*
008500 A000-MAIN-PROCESSING.
008600*---------------------------------------------------------------*
008700     MOVE   WK-C-DEFAULT-OKPD2   TO   WK-C-XPARM-OKPD2.
008800     MOVE   C-TTP-NOT-FOUND      TO   WK-C-XPARM-FOUND.
008900
009000     IF     WK-C-XPARM-TNVED = SPACES
009100            GO TO A099-MAIN-PROCESSING-EX.
009200
009300     MOVE   SPACES               TO   WK-C-TRY-PREFIX.
009400     MOVE   WK-C-XPARM-TNVED(1:6) TO  WK-C-TRY-PREFIX(1:6).
009500     ADD    1                     TO  WK-N-LOOKUP-PASS.
009600
009700     SEARCH ALL WK-C-OKPD2-ROW
009800        AT END
009900           PERFORM A050-TRY-FOUR-DIGIT
010000              THRU A050-TRY-FOUR-DIGIT-EX
010100        WHEN WK-C-OKPD2-PREFIX(WK-X-OKPD2-IDX) = WK-C-TRY-PREFIX
010200           MOVE WK-C-OKPD2-CODE(WK-X-OKPD2-IDX)
010300                                  TO WK-C-XPARM-OKPD2
010400           MOVE C-TTP-FOUND       TO WK-C-XPARM-FOUND.
010500
010600     GO TO A099-MAIN-PROCESSING-EX.
010700
010800 A050-TRY-FOUR-DIGIT.
010900*---------------------------------------------------------------*
011000*                                                                 TTP2211
011100     MOVE   SPACES               TO   WK-C-TRY-PREFIX.
011200     MOVE   WK-C-XPARM-TNVED(1:4) TO  WK-C-TRY-PREFIX(1:4).
011300     ADD    1                     TO  WK-N-LOOKUP-PASS.
011400
011500     SEARCH ALL WK-C-OKPD2-ROW
011600        AT END
011700           CONTINUE
011800        WHEN WK-C-OKPD2-PREFIX(WK-X-OKPD2-IDX) = WK-C-TRY-PREFIX
011900           MOVE WK-C-OKPD2-CODE(WK-X-OKPD2-IDX)
012000                                  TO WK-C-XPARM-OKPD2
012100           MOVE C-TTP-FOUND       TO WK-C-XPARM-FOUND.
012200
012300 A050-TRY-FOUR-DIGIT-EX.
012400     EXIT.
012500
012600*---------------------------------------------------------------*
012700 A099-MAIN-PROCESSING-EX.
012800*---------------------------------------------------------------*
012900     EXIT.
013000
013100******************************************************************
013200*************** END OF PROGRAM SOURCE - TRFXPARM ***************
013300******************************************************************
