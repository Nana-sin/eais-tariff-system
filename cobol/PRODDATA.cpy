000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* TTP0003 06/03/1991 RONGRJ  INITIAL VERSION
000500* TTP0730 19/06/1997 KOHYSL  ADDED CAPACITY UTILISATION PERCENT
000550* TTP4511 12/08/2011 RONGRJ  INDEX/CAPACITY FIELDS PACKED COMP-3,
000560*                            MATCHES SHOP STANDARD FOR DECIMAL
000570*                            WORK FIELDS
000600*****************************************************************
000700
000800 05  PRODDATA-RECORD             PIC X(18).
000900 05  PRODDATA-RECORD             PIC X(23).
001000
001100*****************************************************************
001200* I-O FORMAT: PRODDATAR
001300* FROM FILE PRODDATA
001400* ROSSTAT PRODUCTION INDEX AND CAPACITY, ONE ROW PER OKPD2 CODE
001500*****************************************************************
001600
001700 05  PRODDATAR REDEFINES PRODDATA-RECORD.
001800     10  PRD-OKPD2-CODE           PIC X(08).
001900*        OKPD2 CODE, FORMAT NN.NN.NN
002000
002100     10  PRD-INDEX-CURRENT        PIC 9(03)V9(02) COMP-3.        TTP4511
002200*        PRODUCTION INDEX, LATEST YEAR (100 = BASE)
002300
002400     10  PRD-INDEX-PREVIOUS       PIC 9(03)V9(02) COMP-3.        TTP4511
002500*        PRODUCTION INDEX, COMPARISON YEAR
002600
002700*                                                                 TTP0730
002800     10  PRD-CAPACITY-UTIL-PCT    PIC 9(03)V9(02) COMP-3.        TTP4511
002900*        CAPACITY UTILISATION, PERCENT 0-100
