000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVWTO.
000500 AUTHOR.         RONGRJ.
000600 INSTALLATION.   TTP EVALUATION SUITE.
000700 DATE-WRITTEN.   14 FEB 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO     *
001200*              LOOK UP THE WTO SCHEDULE ENTRY FOR AN HS CODE     *
001300*              (EXACT, THEN 6-DIGIT, THEN 4-DIGIT PREFIX), AND   *
001400*              DERIVE THE TARIFF-BINDING, MARGIN AND TARIFF-     *
001500*              PROTECTION-AVAILABLE FLAGS USED BY THE MEASURE    *
001600*              EVALUATION SUBROUTINE.                            *
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                       *
001900*----------------------------------------------------------------*
002000* MOD.#  INIT   DATE        DESCRIPTION                          *
002100* ------ ------ ----------  ------------------------------------ *
002200* TTP2003 RONGRJ 14/02/1994 - INITIAL VERSION                    *
002300* TTP2340 KOHYSL 19/06/1997 - ITA CHAPTER LIST WIDENED TO 16     *
002400*                             HEADINGS PER WTO IT AGREEMENT      *
002500* TTP2941 BEEKSL 22/09/1998 - Y2K REVIEW - NO 2-DIGIT YEAR       *
002600*                             FIELDS HELD IN THIS ROUTINE        *
002700* TTP3412 CHNGKS 09/09/2005 - CORRECTED DEFAULT MARGIN WHEN NO   *
002800*                             SCHEDULE ROW MATCHES               *
002900* TTP4108 CHNGKS 17/03/2008 - SCHEDULE NO LONGER HELD AS A       *
003000*                             LITERAL TABLE - LOADED FROM THE    *
003100*                             WTOTARIF FILE ON THE FIRST CALL    *
003200*                             SO NEW HS ROWS NO LONGER NEED A    *
003300*                             RECOMPILE OF THIS ROUTINE          *
003400*----------------------------------------------------------------*
003500        EJECT
003600********************
003700 ENVIRONMENT DIVISION.
003800********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT WTOTARIF ASSIGN TO DATABASE-WTOTARIF                  TTP4108
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS  IS WK-C-VWTO-FS.
004800 EJECT
004900 DATA DIVISION.
005000 FILE SECTION.
005100                                                                  TTP4108
005200 FD  WTOTARIF
005300     LABEL RECORDS ARE STANDARD
005400     RECORDING MODE IS F.
005500     COPY WTOTARIF.
005600
005700 WORKING-STORAGE SECTION.
005800************************
005900 01  FILLER               PIC X(24) VALUE
006000        "** PROGRAM TRFVWTO   **".
006100
006200* ---------------- PROGRAM WORKING STORAGE -----------------*
006300 01  WK-C-WORK-AREA.
006400     05  WK-C-FOUND        PIC X(01) VALUE "Y".
006500     05  WK-C-NOT-FOUND    PIC X(01) VALUE "N".
006600     05  WK-C-ROW-FOUND    PIC X(01) VALUE "N".
006700     05  WK-C-TRY-CODE     PIC X(06).
006800     05  WK-N-TRY-CODE-R REDEFINES WK-C-TRY-CODE
006900                          PIC 9(06).
007000     05  WK-C-FIRST-CALL   PIC X(01) VALUE "Y".                   TTP4108
007100
007200 01  WK-N-WORK-AREA.
007300     05  WK-N-CTR          PIC 9(03) COMP.
007400     05  WK-N-ITA-CTR      PIC 9(02) COMP.
007500
007600 01  WK-C-ITA-CHAPTERS.
007700*        FOUR-DIGIT HEADINGS COVERED BY THE ITA AGREEMENT
007800     05  FILLER  PIC X(04) VALUE "8471".                          TTP2340
007900     05  FILLER  PIC X(04) VALUE "8473".
008000     05  FILLER  PIC X(04) VALUE "8517".
008100     05  FILLER  PIC X(04) VALUE "8525".
008200     05  FILLER  PIC X(04) VALUE "8527".
008300     05  FILLER  PIC X(04) VALUE "8528".
008400     05  FILLER  PIC X(04) VALUE "8529".
008500     05  FILLER  PIC X(04) VALUE "8531".
008600     05  FILLER  PIC X(04) VALUE "8532".
008700     05  FILLER  PIC X(04) VALUE "8533".
008800     05  FILLER  PIC X(04) VALUE "8534".
008900     05  FILLER  PIC X(04) VALUE "8535".
009000     05  FILLER  PIC X(04) VALUE "8536".
009100     05  FILLER  PIC X(04) VALUE "8537".
009200     05  FILLER  PIC X(04) VALUE "8540".
009300     05  FILLER  PIC X(04) VALUE "8541".
009400     05  FILLER  PIC X(04) VALUE "8542".
009500     05  FILLER  PIC X(04) VALUE "8543".
009600 01  WK-C-ITA-TABLE REDEFINES WK-C-ITA-CHAPTERS.
009700     05  WK-C-ITA-ROW OCCURS 18 TIMES
009800                      INDEXED BY WK-X-ITA-IDX
009900                      PIC X(04).
010000
010100 01  WK-C-VWTO-DFLT-STATUS  PIC X(20) VALUE "Unknown".
010200 01  WK-C-VWTO-CERT-STATUS  PIC X(20) VALUE "Certified".
010300 01  WK-C-VWTO-CERT-R REDEFINES WK-C-VWTO-CERT-STATUS.
010400     05  WK-C-CERT-FIRST8    PIC X(08).
010500     05  WK-C-CERT-REST      PIC X(12).
010600
010700 COPY WTOSTAT.
010800 COPY TRFLDA.
010900
011000 EJECT
011100 LINKAGE SECTION.
011200*****************
011300 COPY VWTO.
011400 EJECT
011500********************************************
011600 PROCEDURE DIVISION USING WK-C-VWTO-RECORD.
011700********************************************
011800 MAIN-MODULE.
011900     IF WK-C-FIRST-CALL = WK-C-FOUND                              TTP4108
012000              PERFORM A100-LOAD-SCHEDULE-TABLE
012100                 THRU A199-LOAD-SCHEDULE-TABLE-EX
012200              MOVE WK-C-NOT-FOUND   TO WK-C-FIRST-CALL
012300           END-IF.
012400     PERFORM A000-START-PROGRAM-ROUTINE
012500        THRU A999-START-PROGRAM-ROUTINE-EX.
012600     PERFORM B000-LOOKUP-SCHEDULE
012700        THRU B999-LOOKUP-SCHEDULE-EX.
012800     PERFORM C000-DERIVE-TARIFF-FLAGS
012900        THRU C999-DERIVE-TARIFF-FLAGS-EX.
013000     GOBACK.
013100
013200*----------------------------------------------------------------*
013300  A100-LOAD-SCHEDULE-TABLE.                                       TTP4108
013400*----------------------------------------------------------------*
013500*    LOADS THE WTO SCHEDULE INTO WK-C-WTOSTAT-TABLE ONE TIME
013600*    ONLY, THE FIRST TIME THIS SUBROUTINE IS CALLED IN THE RUN
013700*    UNIT.  WORKING-STORAGE SURVIVES ACROSS CALLS SO THE TABLE
013800*    STAYS LOADED FOR EVERY SUBSEQUENT LOOKUP.
013900     MOVE ZERO                TO WK-N-WTOSTAT-CNT.
014000     OPEN INPUT WTOTARIF.
014100     IF WK-C-VWTO-FS NOT = "00"
014200        DISPLAY "TRFVWTO - OPEN FILE ERROR - WTOTARIF"
014300        DISPLAY "FILE STATUS IS " WK-C-VWTO-FS
014400        GO TO A199-LOAD-SCHEDULE-TABLE-EX
014500     END-IF.
014600
014700     PERFORM A150-READ-ONE-SCHEDULE-ROW
014800        THRU A150-READ-ONE-SCHEDULE-ROW-EX
014900        UNTIL WK-C-VWTO-FS = "10"
015000           OR WK-N-WTOSTAT-CNT NOT < WK-N-WTOSTAT-MAX.
015100
015200     CLOSE WTOTARIF.
015300
015400 A199-LOAD-SCHEDULE-TABLE-EX.
015500     EXIT.
015600
015700 A150-READ-ONE-SCHEDULE-ROW.
015800*----------------------------------------------------------------*
015900     READ WTOTARIF
016000        AT END MOVE "10" TO WK-C-VWTO-FS
016100        GO TO A150-READ-ONE-SCHEDULE-ROW-EX.
016200
016300     ADD 1 TO WK-N-WTOSTAT-CNT.
016400     SET  WK-X-WTOSTAT-IDX TO WK-N-WTOSTAT-CNT.
016500     MOVE WTO-HS-PREFIX      TO WK-C-WTOSTAT-PREFIX(WK-X-WTOSTAT-IDX).
016600     MOVE WTO-PRODUCT-NAME   TO WK-C-WTOSTAT-NAME(WK-X-WTOSTAT-IDX).
016700     MOVE WTO-BOUND-RATE     TO WK-C-WTOSTAT-BOUND(WK-X-WTOSTAT-IDX).
016800     MOVE WTO-APPLIED-RATE   TO WK-C-WTOSTAT-APPLIED(WK-X-WTOSTAT-IDX).
016900     MOVE WTO-STATUS         TO WK-C-WTOSTAT-STATUS(WK-X-WTOSTAT-IDX).
017000     MOVE WTO-ITA-FLAG       TO WK-C-WTOSTAT-ITA(WK-X-WTOSTAT-IDX).
017100     MOVE WTO-QUOTA-FLAG     TO WK-C-WTOSTAT-QUOTA(WK-X-WTOSTAT-IDX).
017200
017300 A150-READ-ONE-SCHEDULE-ROW-EX.
017400     EXIT.
017500
017600*----------------------------------------------------------------*
017700 A000-START-PROGRAM-ROUTINE.
017800*----------------------------------------------------------------*
017900     INITIALIZE WK-C-VWTO-OUTPUT.
018000     MOVE WK-C-NOT-FOUND      TO WK-C-ROW-FOUND.
018100
018200 A999-START-PROGRAM-ROUTINE-EX.
018300     EXIT.
018400
018500*----------------------------------------------------------------*
018600 B000-LOOKUP-SCHEDULE.
018700*----------------------------------------------------------------*
018800*    EXACT MATCH ON THE FULL HS CODE FIRST.
018900     MOVE WK-C-VWTO-HSCODE    TO WK-C-TRY-CODE.
019000     PERFORM B100-SEARCH-STATIC-TABLE
019100        THRU B199-SEARCH-STATIC-TABLE-EX.
019200     IF WK-C-ROW-FOUND = WK-C-FOUND
019300        GO TO B999-LOOKUP-SCHEDULE-EX.
019400
019500*    THEN THE FIRST SIX DIGITS.
019600     MOVE SPACES              TO WK-C-TRY-CODE.
019700     MOVE WK-C-VWTO-HSCODE(1:6) TO WK-C-TRY-CODE(1:6).
019800     PERFORM B100-SEARCH-STATIC-TABLE
019900        THRU B199-SEARCH-STATIC-TABLE-EX.
020000     IF WK-C-ROW-FOUND = WK-C-FOUND
020100        GO TO B999-LOOKUP-SCHEDULE-EX.
020200
020300*    THEN THE FIRST FOUR DIGITS.
020400     MOVE SPACES              TO WK-C-TRY-CODE.
020500     MOVE WK-C-VWTO-HSCODE(1:4) TO WK-C-TRY-CODE(1:4).
020600     PERFORM B100-SEARCH-STATIC-TABLE
020700        THRU B199-SEARCH-STATIC-TABLE-EX.
020800     IF WK-C-ROW-FOUND = WK-C-FOUND
020900        GO TO B999-LOOKUP-SCHEDULE-EX.
021000
021100*    NOT ON SCHEDULE - BUILD THE DEFAULT ENTRY.
021200     PERFORM B200-BUILD-DEFAULT-ENTRY                             TTP3412
021300              THRU B299-BUILD-DEFAULT-ENTRY-EX.
021400
021500 B999-LOOKUP-SCHEDULE-EX.
021600     EXIT.
021700
021800*----------------------------------------------------------------*
021900 B100-SEARCH-STATIC-TABLE.
022000*----------------------------------------------------------------*
022100     MOVE WK-C-NOT-FOUND      TO WK-C-ROW-FOUND.
022200     SET  WK-X-WTOSTAT-IDX    TO 1.
022300     PERFORM B150-SEARCH-ONE-ROW
022400        THRU B150-SEARCH-ONE-ROW-EX
022500        VARYING WK-X-WTOSTAT-IDX FROM 1 BY 1
022600           UNTIL WK-X-WTOSTAT-IDX > WK-N-WTOSTAT-CNT
022700              OR WK-C-ROW-FOUND = WK-C-FOUND.
022800
022900 B199-SEARCH-STATIC-TABLE-EX.
023000     EXIT.
023100
023200 B150-SEARCH-ONE-ROW.
023300*----------------------------------------------------------------*
023400     IF WK-C-WTOSTAT-PREFIX(WK-X-WTOSTAT-IDX) = WK-C-TRY-CODE
023500        MOVE WK-C-WTOSTAT-NAME(WK-X-WTOSTAT-IDX)
023600                               TO WK-C-VWTO-PRODNAME
023700        MOVE WK-C-WTOSTAT-BOUND(WK-X-WTOSTAT-IDX)
023800                               TO WK-C-VWTO-BOUND
023900        MOVE WK-C-WTOSTAT-APPLIED(WK-X-WTOSTAT-IDX)
024000                               TO WK-C-VWTO-APPLIED
024100        MOVE WK-C-WTOSTAT-STATUS(WK-X-WTOSTAT-IDX)
024200                               TO WK-C-VWTO-STATUS
024300        MOVE WK-C-WTOSTAT-ITA(WK-X-WTOSTAT-IDX)
024400                               TO WK-C-VWTO-ITA
024500        MOVE WK-C-WTOSTAT-QUOTA(WK-X-WTOSTAT-IDX)
024600                               TO WK-C-VWTO-QUOTA
024700        MOVE WK-C-FOUND        TO WK-C-ROW-FOUND
024800     END-IF.
024900
025000 B150-SEARCH-ONE-ROW-EX.
025100     EXIT.
025200
025300*----------------------------------------------------------------*
025400 B200-BUILD-DEFAULT-ENTRY.
025500*----------------------------------------------------------------*
025600     MOVE SPACES               TO WK-C-TRY-CODE.
025700     MOVE WK-C-VWTO-HSCODE(1:4) TO WK-C-TRY-CODE(1:4).
025800     MOVE "N"                  TO WK-C-VWTO-ITA.
025900     SET  WK-X-ITA-IDX         TO 1.
026000     SEARCH WK-C-ITA-ROW
026100        VARYING WK-X-ITA-IDX
026200        AT END
026300           CONTINUE
026400        WHEN WK-C-ITA-ROW(WK-X-ITA-IDX) = WK-C-TRY-CODE
026500           MOVE "Y"            TO WK-C-VWTO-ITA.
026600
026700     IF WK-C-VWTO-ITA = "Y"
026800        MOVE ZERO              TO WK-C-VWTO-BOUND
026900        MOVE ZERO              TO WK-C-VWTO-APPLIED
027000     ELSE
027100        MOVE 10.00             TO WK-C-VWTO-BOUND
027200        MOVE 7.50              TO WK-C-VWTO-APPLIED
027300     END-IF.
027400
027500     MOVE SPACES               TO WK-C-VWTO-PRODNAME.
027600     MOVE WK-C-VWTO-DFLT-STATUS TO WK-C-VWTO-STATUS.
027700     MOVE "N"                  TO WK-C-VWTO-QUOTA.
027800
027900 B299-BUILD-DEFAULT-ENTRY-EX.
028000     EXIT.
028100
028200*----------------------------------------------------------------*
028300 C000-DERIVE-TARIFF-FLAGS.
028400*----------------------------------------------------------------*
028500*    BINDING - TRUE WHEN THE SCHEDULE STATUS IS "CERTIFIED".
028600     IF WK-C-VWTO-STATUS = WK-C-VWTO-CERT-STATUS
028700        MOVE "Y"               TO WK-C-VWTO-BINDING
028800     ELSE
028900        MOVE "N"               TO WK-C-VWTO-BINDING
029000     END-IF.
029100
029200*    MARGIN - ZERO WHEN ITA, ELSE BOUND LESS APPLIED.
029300     IF WK-C-VWTO-ITA = "Y"
029400        MOVE ZERO              TO WK-C-VWTO-MARGIN
029500     ELSE
029600        COMPUTE WK-C-VWTO-MARGIN =
029700                WK-C-VWTO-BOUND - WK-C-VWTO-APPLIED
029800     END-IF.
029900
030000*    TARIFF-RAISE AVAILABLE - FALSE WHEN ITA OR MARGIN <= 0.
030100     IF WK-C-VWTO-ITA = "Y" OR WK-C-VWTO-MARGIN NOT > ZERO
030200        MOVE "N"               TO WK-C-VWTO-PROTECT
030300     ELSE
030400        MOVE "Y"               TO WK-C-VWTO-PROTECT
030500     END-IF.
030600
030700 C999-DERIVE-TARIFF-FLAGS-EX.
030800     EXIT.
030900
031000******************************************************************
031100*************** END OF PROGRAM SOURCE - TRFVWTO ***************
031200******************************************************************
