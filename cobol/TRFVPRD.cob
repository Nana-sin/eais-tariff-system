000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVPRD.
000500 AUTHOR.         RONGRJ.
000600 INSTALLATION.   TTP EVALUATION SUITE.
000700 DATE-WRITTEN.   14 FEB 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS PROGRAM WILL SERVE AS THE ROSSTAT-CALCULATION *
001200*              COMMON MODULE.  IT MAPS A TN VED COMMODITY CODE TO *
001300*              ITS OKPD2 PRODUCTION CLASSIFICATION CODE (VIA      *
001400*              TRFXPARM), THEN DERIVES THE PRODUCTION-DECLINE     *
001500*              FRACTION AND THE CAPACITY-UTILISATION FRACTION     *
001600*              FROM THE ROSSTAT PRODUCTION DATA TABLE.            *
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                       *
001900*----------------------------------------------------------------*
002000* MOD.#  INIT   DATE        DESCRIPTION                          *
002100* ------ ------ ----------  ------------------------------------ *
002200* TTP2002 RONGRJ 14/02/1994 - INITIAL VERSION                    *
002300* TTP2401 KOHYSL 19/06/1997 - CAPACITY DEFAULT OF 0.50 ADDED WHEN *
002400*                             NO PRODUCTION ROW MATCHES          *
002500* TTP2942 BEEKSL 22/09/1998 - Y2K REVIEW - NO 2-DIGIT YEAR       *
002600*                             FIELDS HELD IN THIS ROUTINE        *
002700* TTP4109 CHNGKS 17/03/2008 - PRODUCTION TABLE NO LONGER HELD AS *
002800*                             A LITERAL - LOADED FROM THE        *
002900*                             PRODDATA FILE ON THE FIRST CALL    *
003000*----------------------------------------------------------------*
003100        EJECT
003200********************
003300 ENVIRONMENT DIVISION.
003400********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT PRODDATA ASSIGN TO DATABASE-PRODDATA                  TTP4109
004200            ORGANIZATION IS SEQUENTIAL
004300            FILE STATUS  IS WK-C-VPRD-FS.
004400 EJECT
004500 DATA DIVISION.
004600 FILE SECTION.
004700                                                                  TTP4109
004800 FD  PRODDATA
004900     LABEL RECORDS ARE STANDARD
005000     RECORDING MODE IS F.
005100     COPY PRODDATA.
005200
005300 WORKING-STORAGE SECTION.
005400************************
005500 01  FILLER               PIC X(24) VALUE
005600        "** PROGRAM TRFVPRD   **".
005700
005800* ---------------- PROGRAM WORKING STORAGE -----------------*
005900 01  WK-C-WORK-AREA.
006000     05  WK-C-FOUND         PIC X(01) VALUE "Y".
006100     05  WK-C-NOT-FOUND     PIC X(01) VALUE "N".
006200     05  WK-C-ROW-FOUND     PIC X(01) VALUE "N".
006300     05  WK-C-FIRST-CALL    PIC X(01) VALUE "Y".                  TTP4109
006400
006500 01  WK-N-WORK-AREA.
006600     05  WK-N-DFLT-CAPUTIL  PIC 9V9(04) VALUE 0.5000.
006700     05  WK-N-CURRENT-INDEX PIC 9(03)V9(02).
006800     05  WK-N-PREVIOUS-INDEX PIC 9(03)V9(02).
006900     05  WK-N-CAPUTIL-PCT   PIC 9(03)V9(02).
007000     05  WK-N-DIFF          PIC S9(03)V9(02).
007100     05  WK-N-DIFF-R REDEFINES WK-N-DIFF
007200                          PIC S9(05).
007300
007400 01  WK-C-OKPD2-VIEW        PIC X(08).
007500 01  WK-C-OKPD2-VIEW-R REDEFINES WK-C-OKPD2-VIEW.
007600     05  WK-C-OKPD2-CHAPTER    PIC X(02).
007700     05  WK-C-OKPD2-DASH1      PIC X(01).
007800     05  WK-C-OKPD2-CLASS      PIC X(02).
007900     05  WK-C-OKPD2-DASH2      PIC X(01).
008000     05  WK-C-OKPD2-DETAIL     PIC X(02).
008100
008200 01  WK-C-VPRD-TNVED-VIEW   PIC X(10).
008300 01  WK-C-VPRD-TNVED-R REDEFINES WK-C-VPRD-TNVED-VIEW.
008400     05  WK-C-VPRD-TNVED-6   PIC X(06).
008500     05  WK-C-VPRD-TNVED-4R  PIC X(04).
008600
008700 COPY PRDSTAT.
008800 COPY XPARM.
008900 COPY TRFLDA.
009000
009100 EJECT
009200 LINKAGE SECTION.
009300*****************
009400 COPY VPRD.
009500 EJECT
009600********************************************
009700 PROCEDURE DIVISION USING WK-C-VPRD-RECORD.
009800********************************************
009900 MAIN-MODULE.
010000     IF WK-C-FIRST-CALL = WK-C-FOUND                              TTP4109
010100              PERFORM A100-LOAD-PRODDATA-TABLE
010200                 THRU A199-LOAD-PRODDATA-TABLE-EX
010300              MOVE WK-C-NOT-FOUND   TO WK-C-FIRST-CALL
010400           END-IF.
010500     PERFORM B000-START-PROGRAM-ROUTINE
010600        THRU B999-START-PROGRAM-ROUTINE-EX.
010700     PERFORM C000-MAP-OKPD2-CODE
010800        THRU C999-MAP-OKPD2-CODE-EX.
010900     PERFORM D000-LOOKUP-PRODUCTION-ROW
011000        THRU D999-LOOKUP-PRODUCTION-ROW-EX.
011100     PERFORM E000-DERIVE-DECLINE-CAPUTIL
011200        THRU E999-DERIVE-DECLINE-CAPUTIL-EX.
011300     GOBACK.
011400
011500*----------------------------------------------------------------*
011600  A100-LOAD-PRODDATA-TABLE.                                       TTP4109
011700*----------------------------------------------------------------*
011800*    LOADS THE ROSSTAT PRODUCTION TABLE INTO WK-C-PRDSTAT-TABLE
011900*    THE FIRST TIME THIS SUBROUTINE IS CALLED IN THE RUN UNIT.
012000     MOVE ZERO                TO WK-N-PRDSTAT-CNT.
012100     OPEN INPUT PRODDATA.
012200     IF WK-C-VPRD-FS NOT = "00"
012300        DISPLAY "TRFVPRD - OPEN FILE ERROR - PRODDATA"
012400        DISPLAY "FILE STATUS IS " WK-C-VPRD-FS
012500        GO TO A199-LOAD-PRODDATA-TABLE-EX
012600     END-IF.
012700
012800     PERFORM A150-READ-ONE-PRODDATA-ROW
012900        THRU A150-READ-ONE-PRODDATA-ROW-EX
013000        UNTIL WK-C-VPRD-FS = "10"
013100           OR WK-N-PRDSTAT-CNT NOT < WK-N-PRDSTAT-MAX.
013200
013300     CLOSE PRODDATA.
013400
013500 A199-LOAD-PRODDATA-TABLE-EX.
013600     EXIT.
013700
013800 A150-READ-ONE-PRODDATA-ROW.
013900*----------------------------------------------------------------*
014000     READ PRODDATA
014100        AT END MOVE "10" TO WK-C-VPRD-FS
014200        GO TO A150-READ-ONE-PRODDATA-ROW-EX.
014300
014400     ADD 1 TO WK-N-PRDSTAT-CNT.
014500     SET  WK-X-PRDSTAT-IDX TO WK-N-PRDSTAT-CNT.
014600     MOVE PRD-OKPD2-CODE
014700                  TO WK-C-PRDSTAT-OKPD2(WK-X-PRDSTAT-IDX).
014800     MOVE PRD-INDEX-CURRENT
014900                  TO WK-C-PRDSTAT-CURRENT(WK-X-PRDSTAT-IDX).
015000     MOVE PRD-INDEX-PREVIOUS
015100                  TO WK-C-PRDSTAT-PREVIOUS(WK-X-PRDSTAT-IDX).
015200     MOVE PRD-CAPACITY-UTIL-PCT
015300                  TO WK-C-PRDSTAT-CAPUTIL(WK-X-PRDSTAT-IDX).
015400
015500 A150-READ-ONE-PRODDATA-ROW-EX.
015600     EXIT.
015700
015800*----------------------------------------------------------------*
015900 B000-START-PROGRAM-ROUTINE.
016000*----------------------------------------------------------------*
016100     INITIALIZE WK-C-VPRD-OUTPUT.
016200     MOVE WK-C-NOT-FOUND       TO WK-C-ROW-FOUND.
016300     MOVE ZERO                 TO WK-N-DIFF.
016400
016500 B999-START-PROGRAM-ROUTINE-EX.
016600     EXIT.
016700
016800*----------------------------------------------------------------*
016900 C000-MAP-OKPD2-CODE.
017000*----------------------------------------------------------------*
017100*    OKPD2 CODE COMES FROM THE COMMON PREFIX-MAPPING MODULE.
017200     MOVE WK-C-VPRD-TNVED      TO WK-C-VPRD-TNVED-VIEW.
017300     MOVE WK-C-VPRD-TNVED      TO WK-C-XPARM-TNVED.
017400     CALL "TRFXPARM"           USING WK-C-XPARM-RECORD.
017500     MOVE WK-C-XPARM-OKPD2     TO WK-C-VPRD-OKPD2.
017600     MOVE WK-C-XPARM-OKPD2     TO WK-C-OKPD2-VIEW.
017700
017800 C999-MAP-OKPD2-CODE-EX.
017900     EXIT.
018000
018100*----------------------------------------------------------------*
018200 D000-LOOKUP-PRODUCTION-ROW.
018300*----------------------------------------------------------------*
018400     SET  WK-X-PRDSTAT-IDX     TO 1.
018500     PERFORM D100-SEARCH-ONE-ROW
018600        THRU D100-SEARCH-ONE-ROW-EX
018700        VARYING WK-X-PRDSTAT-IDX FROM 1 BY 1
018800           UNTIL WK-X-PRDSTAT-IDX > WK-N-PRDSTAT-CNT
018900              OR WK-C-ROW-FOUND = WK-C-FOUND.
019000
019100 D999-LOOKUP-PRODUCTION-ROW-EX.
019200     EXIT.
019300
019400 D100-SEARCH-ONE-ROW.
019500*----------------------------------------------------------------*
019600     IF WK-C-PRDSTAT-OKPD2(WK-X-PRDSTAT-IDX) = WK-C-VPRD-OKPD2
019700        MOVE WK-C-PRDSTAT-CURRENT(WK-X-PRDSTAT-IDX)
019800                               TO WK-N-CURRENT-INDEX
019900        MOVE WK-C-PRDSTAT-PREVIOUS(WK-X-PRDSTAT-IDX)
020000                               TO WK-N-PREVIOUS-INDEX
020100        MOVE WK-C-PRDSTAT-CAPUTIL(WK-X-PRDSTAT-IDX)
020200                               TO WK-N-CAPUTIL-PCT
020300        MOVE WK-C-FOUND        TO WK-C-ROW-FOUND
020400     END-IF.
020500
020600 D100-SEARCH-ONE-ROW-EX.
020700     EXIT.
020800
020900*----------------------------------------------------------------*
021000 E000-DERIVE-DECLINE-CAPUTIL.
021100*----------------------------------------------------------------*
021200*    PRODUCTION DECLINE - MAGNITUDE OF THE DROP EXPRESSED AS A
021300*    POSITIVE FRACTION.  ZERO IF NO ROW MATCHED, PREVIOUS INDEX
021400*    IS ZERO, OR PRODUCTION GREW RATHER THAN DECLINED.
021500     MOVE ZERO                 TO WK-C-VPRD-DECLINE.
021600     IF WK-C-ROW-FOUND = WK-C-FOUND
021700        AND WK-N-PREVIOUS-INDEX > ZERO
021800        COMPUTE WK-N-DIFF =
021900                WK-N-CURRENT-INDEX - WK-N-PREVIOUS-INDEX
022000        IF WK-N-DIFF < ZERO
022100           COMPUTE WK-C-VPRD-DECLINE ROUNDED =
022200                   (WK-N-PREVIOUS-INDEX - WK-N-CURRENT-INDEX)
022300                      / WK-N-PREVIOUS-INDEX
022400        END-IF
022500     END-IF.
022600
022700*    CAPACITY UTILISATION - CAPACITY-UTIL-PERCENT / 100, ELSE
022800*    THE 0.50 DEFAULT WHEN NO PRODUCTION ROW MATCHED.
022900     IF WK-C-ROW-FOUND = WK-C-FOUND
023000        COMPUTE WK-C-VPRD-CAPUTIL ROUNDED =
023100                WK-N-CAPUTIL-PCT / 100
023200        MOVE WK-C-FOUND        TO WK-C-VPRD-FOUND
023300     ELSE
023400        MOVE WK-N-DFLT-CAPUTIL TO WK-C-VPRD-CAPUTIL
023500        MOVE WK-C-NOT-FOUND    TO WK-C-VPRD-FOUND
023600     END-IF.
023700
023800 E999-DERIVE-DECLINE-CAPUTIL-EX.
023900     EXIT.
024000
024100******************************************************************
024200*************** END OF PROGRAM SOURCE - TRFVPRD ***************
024300******************************************************************
