000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* TTP0006 06/03/1991 RONGRJ  INITIAL VERSION
000500* TTP1140 09/09/2005 CHNGKS  ADDED PRICE DIFFERENCE FOR DUMPING
000600*****************************************************************
000700
000800 05  MEASOUT-RECORD              PIC X(271).
000900 05  MEASOUT-RECORD              PIC X(276).
001000
001100*****************************************************************
001200* I-O FORMAT: MEASOUTR
001300* FROM FILE MEASOUT
001400* MEASURE EVALUATION RESULT - SIX ROWS WRITTEN PER REQUEST
001500*****************************************************************
001600
001700 05  MEASOUTR REDEFINES MEASOUT-RECORD.
001800     10  MSR-REQUEST-ID           PIC X(36).
001900*        REQUEST ID
002000
002100     10  MSR-TYPE                 PIC X(22).
002200*        WTO_LEVEL / TARIFF_35_50 / ANTI_DUMPING_CHINA /
002300*        EAEU_REGULATION / PRODUCTION_MONITORING / OTHER
002400
002500     10  MSR-NAME                 PIC X(60).
002600*        MEASURE NAME
002700
002800     10  MSR-APPLICABLE           PIC X(01).
002900*        Y/N
003000
003100     10  MSR-SCORE                PIC 9(03)V9(02).
003200*        EFFECTIVENESS SCORE 0-100
003300
003400     10  MSR-IMPORT-SHARE         PIC 9V9(04).
003500*        TOTAL IMPORT SHARE USED
003600
003700     10  MSR-CAPACITY-UTIL        PIC 9V9(04).
003800*        CAPACITY UTILISATION
003900
004000*                                                                 TTP1140
004100     10  MSR-PRICE-DIFF           PIC S9V9(04).
004200*        PRICE DIFFERENCE, -0.15 WHEN DUMPING SUSPECTED
004300
004400     10  MSR-REASONING            PIC X(120).
004500*        ONE-LINE REASONING
004600
004700     10  FILLER                   PIC X(17).
