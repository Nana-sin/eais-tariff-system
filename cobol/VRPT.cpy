000100* VRPT.CPY - LINKAGE RECORD FOR TRFRPT (EVALUATION REPORT
000200*            DETAIL LINE AND END-OF-JOB TOTALS PAGE)
000300*=================================================================
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* TTP2401 - KOHYSL - 19/06/1994 - INITIAL VERSION
000610* TTP4502 - RONGRJ - 12/08/2011 - DETAIL LINE NOW CARRIES THE
000620*                     MEASURE NAME AND ITS KEY INDICATOR (IMPORT
000630*                     SHARE / CHINA SHARE / CAPACITY, AS RELEVANT
000640*                     TO THE MEASURE); TOTALS PAGE NOW CARRIES THE
000650*                     MEASURE RECORD COUNT AND THE AVERAGE SCORE
000700*-----------------------------------------------------------------
000800 01  WK-C-VRPT-RECORD.
000900     05  WK-C-VRPT-MODE            PIC X(01).
001000         88  WK-C-VRPT-DETAIL-CALL      VALUE "D".
001100         88  WK-C-VRPT-FINAL-CALL       VALUE "F".
001200     05  WK-C-VRPT-INPUT.
001300         10  WK-C-VRPT-REQUEST-ID      PIC X(36).
001400         10  WK-C-VRPT-TNVED-CODE      PIC X(10).
001500         10  WK-C-VRPT-PRODUCT-NAME    PIC X(60).
001600         10  WK-C-VRPT-STATUS          PIC X(12).
001700         10  WK-C-VRPT-TOTAL-SCORE     PIC 9(03)V9(02).
001800         10  WK-C-VRPT-APPLIC-CNT      PIC 9(02).
001900         10  WK-C-VRPT-TOP-MEASURE     PIC X(22).
002000         10  WK-C-VRPT-MEASURE OCCURS 6 TIMES
002100                               INDEXED BY WK-X-VRPT-IDX.
002200             15  WK-C-VRPT-MSR-TYPE      PIC X(22).
002210             15  WK-C-VRPT-MSR-NAME      PIC X(40).
002300             15  WK-C-VRPT-MSR-APPLIC    PIC X(01).
002400             15  WK-C-VRPT-MSR-SCORE     PIC 9(03)V9(02).
002410             15  WK-C-VRPT-MSR-INDIC     PIC 9V9(04).
002500             15  WK-C-VRPT-MSR-REASON    PIC X(120).
002600     05  WK-C-VRPT-TOTALS.
002700         10  WK-C-VRPT-TOT-READ        PIC 9(05).
002800         10  WK-C-VRPT-TOT-COMPLETE    PIC 9(05).
002900         10  WK-C-VRPT-TOT-FAILED      PIC 9(05).
002910         10  WK-C-VRPT-TOT-MEASURES    PIC 9(07).
002920         10  WK-C-VRPT-TOT-AVG-SCORE   PIC 9(03)V9(02).
003000     05  WK-C-VRPT-ERROR-CD        PIC X(07).
003100     05  WK-C-VRPT-FILE            PIC X(08).
003200     05  WK-C-VRPT-MODE-2          PIC X(07).
003300     05  WK-C-VRPT-KEY             PIC X(10).
003400     05  WK-C-VRPT-FS              PIC X(02).
