000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* TTP0009 06/03/1991 RONGRJ  INITIAL VERSION
000500* TTP0956 17/05/2000 BEEKSL  ADDED ACTION CODE, WAS STATUS ONLY
000550* TTP4506 12/08/2011 RONGRJ  ADDED REVIEW DATE, EXPERT ACTION IS
000560*                            NOW DATE-STAMPED WHEN APPLIED
000600*****************************************************************
000700
000800 05  CLASSOUT-RECORD             PIC X(211).
000900 05  CLASSOUT-RECORD             PIC X(212).
000950 05  CLASSOUT-RECORD             PIC X(220).
001000
001100*****************************************************************
001200* I-O FORMAT: CLASSOUTR
001300* FROM FILE CLASSOUT
001400* CLASSIFICATION REQUEST AFTER EXPERT APPROVAL/REJECTION
001500*****************************************************************
001600
001700 05  CLASSOUTR REDEFINES CLASSOUT-RECORD.
001800     10  CLO-REQUEST-ID           PIC 9(10).
001900*        REQUEST ID
002000
002100     10  CLO-USER-ID              PIC 9(10).
002200*        REQUESTING USER
002300
002400     10  CLO-PRODUCT-NAME         PIC X(60).
002500*        PRODUCT NAME
002600
002700     10  CLO-TNVED-CODE           PIC X(10).
002800*        PROPOSED CODE
002900
003000     10  CLO-STATUS               PIC X(10).
003100*        PENDING / APPROVED / REJECTED
003200
003300     10  CLO-EXPERT-ID            PIC 9(10).
003400*        REVIEWING EXPERT, 0 IF NONE
003500
003600     10  CLO-EXPERT-COMMENT       PIC X(100).
003700*        EXPERT COMMENT
003800
003900*                                                                 TTP0956
004000     10  CLO-ACTION               PIC X(01).
004100*        ACTION APPLIED - A APPROVE, R REJECT, SPACE IF ERROR
004200
004210*                                                                 TTP4506
004220     10  CLO-REVIEW-DATE          PIC X(08).
004230*        REVIEW DATE CCYYMMDD, SPACES IF THE REQUEST ERRORED
004240
004300     10  FILLER                   PIC X(01).
