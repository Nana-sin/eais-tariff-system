000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* TTP0008 06/03/1991 RONGRJ  INITIAL VERSION
000500* TTP0955 17/05/2000 BEEKSL  ADDED ACTION CODE, WAS STATUS ONLY
000550* TTP4505 12/08/2011 RONGRJ  ADDED REVIEW DATE, EXPERT ACTION IS
000560*                            NOW DATE-STAMPED WHEN APPLIED
000600*****************************************************************
000700
000800 05  CLASSREQ-RECORD             PIC X(211).
000900 05  CLASSREQ-RECORD             PIC X(212).
000950 05  CLASSREQ-RECORD             PIC X(220).
001000
001100*****************************************************************
001200* I-O FORMAT: CLASSREQR
001300* FROM FILE CLASSREQ
001400* CLASSIFICATION REQUEST - EXPERT APPROVAL/REJECTION WORKFLOW
001500*****************************************************************
001600
001700 05  CLASSREQR REDEFINES CLASSREQ-RECORD.
001800     10  CLS-REQUEST-ID           PIC 9(10).
001900*        REQUEST ID
002000
002100     10  CLS-USER-ID              PIC 9(10).
002200*        REQUESTING USER
002300
002400     10  CLS-PRODUCT-NAME         PIC X(60).
002500*        PRODUCT NAME
002600
002700     10  CLS-TNVED-CODE           PIC X(10).
002800*        PROPOSED CODE
002900
003000     10  CLS-STATUS               PIC X(10).
003100*        PENDING / APPROVED / REJECTED
003200
003300     10  CLS-EXPERT-ID            PIC 9(10).
003400*        REVIEWING EXPERT, 0 IF NONE
003500
003600     10  CLS-EXPERT-COMMENT       PIC X(100).
003700*        EXPERT COMMENT
003800
003900*                                                                 TTP0955
004000     10  CLS-ACTION               PIC X(01).
004100*        INPUT ACTION - A APPROVE, R REJECT
004200
004210*                                                                 TTP4505
004220     10  CLS-REVIEW-DATE          PIC X(08).
004230*        REVIEW DATE CCYYMMDD, SPACES IF NOT YET REVIEWED
004240
004300     10  FILLER                   PIC X(01).
